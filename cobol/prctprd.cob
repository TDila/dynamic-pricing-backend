000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTPRD)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTPRD))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(PRD-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTPRD                            *00120000
001300* MAESTRO DE PRODUCTOS - TARIFACION DINAMICA                     *00130000
001400* SE LEE PARA PRECIO/RUBRO/MARCA/STOCK Y SE REGRABA CUANDO SE    *00140000
001500* DESCUENTA EL STOCK AL CONFIRMAR UN PEDIDO ( VER PRCPED01 ).    *00150000
001600* LONGITUD DE REGISTRO.: 110 CARACTERES                          *00160000
001700* CLAVES                                                         *00170000
001800* ------> PRINCIPAL....: PRD-ID-PRODUCTO                         *00180000
001900******************************************************************00190000
002000 01  PRD.                                                        00200000
002100*                       ID DEL PRODUCTO                           00210000
002200     10 PRD-ID-PRODUCTO       PIC 9(09).                          00220000
002300*                       PRECIO DE LISTA                           00230000
002400     10 PRD-PRECIO            PIC S9(09)V99 USAGE COMP-3.         00240000
002500*                       RUBRO/CATEGORIA PARA CALCE DE PROMOCION    00250000
002600     10 PRD-CATEGORIA         PIC X(40).                          00260000
002700*                       MARCA PARA CALCE DE PROMOCION              00270000
002800     10 PRD-MARCA             PIC X(40).                          00280000
002900*                       CANTIDAD EN STOCK A LA FECHA               00290000
003000     10 PRD-STOCK             PIC 9(07).                          00300000
003100     10 FILLER                PIC X(10).                          00310000
003200******************************************************************00320000
003300* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 5    *00330000
003400******************************************************************00340000
