000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTORL)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTORL))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(ORL-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTORL                            *00120000
001300* RENGLON DE PEDIDO - UNO POR CADA RENGLON DE CARRITO POSTEADO   *00130000
001400* LONGITUD DE REGISTRO.: 045 CARACTERES                          *00140000
001500* CLAVES                                                         *00150000
001600* ------> PRINCIPAL....: ORL-ID-PEDIDO + ORL-ID-PRODUCTO         *00160000
001700******************************************************************00170000
001800 01  ORL.                                                        00180000
001900*                       ID DEL PEDIDO                             00190000
002000     10 ORL-ID-PEDIDO         PIC 9(09).                          00200000
002100*                       ID DEL PRODUCTO PEDIDO                    00210000
002200     10 ORL-ID-PRODUCTO       PIC 9(09).                          00220000
002300*                       CANTIDAD PEDIDA                           00230000
002400     10 ORL-CANTIDAD          PIC 9(05).                          00240000
002500*                       PRECIO UNITARIO DEL RENGLON DE CARRITO     00250000
002600     10 ORL-PRECIO-UNIT       PIC S9(09)V99 USAGE COMP-3.         00260000
002700*                       TOTAL DEL RENGLON DE CARRITO               00270000
002800     10 ORL-TOTAL-RENGLON     PIC S9(09)V99 USAGE COMP-3.         00280000
002900     10 FILLER                PIC X(08).                          00290000
003000******************************************************************00300000
003100* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 5    *00310000
003200******************************************************************00320000
