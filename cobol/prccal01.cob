000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRCCAL01.                                                 
000300 AUTHOR.        R SANCHEZ.                                                
000400 INSTALLATION.  GERENCIA DE MEDIOS DE PAGO - SECTOR CUPONES.              
000500 DATE-WRITTEN.  03-14-1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.           
000800*****************************************************************         
000900* PRCCAL01 - MOTOR DE TARIFACION DE CARRITO DE COMPRA.          *         
001000*                                                                *        
001100* LEE LA CABECERA DE CADA CARRITO Y SUS RENGLONES, APLICA LAS   *         
001200* REGLAS DE DESCUENTO AUTOMATICO VIGENTES ( POR TOTAL DE        *         
001300* CARRITO O POR CANTIDAD ) Y, SI CORRESPONDE, EL CODIGO DE      *         
001400* PROMOCION INGRESADO, Y GRABA EL RESULTADO DE LA TARIFACION    *         
001500* PARA QUE EL ALTA DE PEDIDO ( PRCPED01 ) LO POSTEE.            *         
001600*****************************************************************         
001700* BITACORA DE MODIFICACIONES                                    *         
001800*****************************************************************         
001900* FECHA      PROGRAMADOR       PETICION   DESCRIPCION           *         
002000* ---------- ----------------- ---------- --------------------- *         
002100* 03-14-1989 R SANCHEZ         INICIAL    ALTA DEL PROGRAMA,    *         
002200*                                          REGLAS CART_TOTAL     *        
002300*                                          SOLAMENTE.            *        
002400* 07-02-1991 R SANCHEZ         CAMB-0412  SE AGREGA EL TIPO DE  *         
002500*                                          REGLA QUANTITY_BASED. *        
002600* 11-19-1992 G PALLARES        CAMB-0588  SE AGREGA EL PASE DE  *         
002700*                                          CODIGO DE PROMOCION.  *        
002800* 05-08-1994 G PALLARES        CAMB-0701  TOPE Y MINIMO DE      *         
002900*                                          PEDIDO EN PROMOCION.  *        
003000* 02-21-1996 L FERRARI         CAMB-0833  REDONDEO HALF-UP EN   *         
003100*                                          EL DESCUENTO DE       *        
003200*                                          PROMOCION (ANTES      *        
003300*                                          TRUNCABA).             *       
003400* 09-30-1998 L FERRARI         Y2K-0005   VENTANA DE SIGLO PARA *         
003500*                                          ACCEPT FROM DATE; LAS *        
003600*                                          FECHAS DE VIGENCIA SE *        
003700*                                          COMPARABAN MAL CON    *        
003800*                                          AAMMDD DE DOS DIGITOS.*        
003900* 04-03-1999 L FERRARI         Y2K-0011   VERIFICACION FINAL DE *         
004000*                                          CAMPOS DE FECHA CCYY. *        
004100* 08-17-2001 M QUIROGA         CAMB-1204  LAS REGLAS YA NO SE   *         
004200*                                          ORDENAN EN EL PROGRAMA*        
004300*                                          LLEGAN ORDENADAS POR  *        
004400*                                          PRIORIDAD DESDE EL    *        
004500*                                          ARCHIVO.               *       
004600* 06-11-2004 M QUIROGA         CAMB-1350  SE ELIMINA EL TOPE DE *         
004700*                                          STACKING; TODAS LAS   *        
004800*                                          REGLAS QUE CALCEN SE  *        
004900*                                          SUMAN SIN LIMITE.      *       
005000* 10-05-2009 D ACOSTA          CAMB-1622  SE AMPLIA LA TABLA DE *         
005100*                                          NOMBRES APLICADOS A 20*        
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SOURCE-COMPUTER. IBM-3090.                                               
005600 OBJECT-COMPUTER. IBM-3090.                                               
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     CLASS CLASE-NUMERICA   IS '0' THRU '9'                               
006000     UPSI-0 ON STATUS IS UPSI-0-ACTIVADO.                                 
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT CART-HEADER-FILE   ASSIGN TO CARTHDR                          
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS IS WS-STATUS-CAH.                                 
006600     SELECT CART-ITEM-FILE     ASSIGN TO CARTITM                          
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS IS WS-STATUS-CAR.                                 
006900     SELECT DISCOUNT-RULE-FILE ASSIGN TO DISCRUL                          
007000            ORGANIZATION IS LINE SEQUENTIAL                               
007100            FILE STATUS IS WS-STATUS-DRU.                                 
007200     SELECT PROMOTION-FILE     ASSIGN TO PROMFILE                         
007300            ORGANIZATION IS LINE SEQUENTIAL                               
007400            FILE STATUS IS WS-STATUS-PRO.                                 
007500     SELECT PRICE-RESULT-FILE  ASSIGN TO PRCOUT                           
007600            ORGANIZATION IS LINE SEQUENTIAL                               
007700            FILE STATUS IS WS-STATUS-PRE.                                 
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000 FD  CART-HEADER-FILE                                                     
008100     LABEL RECORDS ARE STANDARD                                           
008200     RECORD CONTAINS 40 CHARACTERS.                                       
008300 01  CAH-REGISTRO.                                                        
008400     COPY PRCTCAH.                                                        
008500 FD  CART-ITEM-FILE                                                       
008600     LABEL RECORDS ARE STANDARD                                           
008700     RECORD CONTAINS 40 CHARACTERS.                                       
008800 01  CAR-REGISTRO.                                                        
008900     COPY PRCTCAR.                                                        
009000 FD  DISCOUNT-RULE-FILE                                                   
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 160 CHARACTERS.                                      
009300 01  DRU-REGISTRO.                                                        
009400     COPY PRCTDRU.                                                        
009500 FD  PROMOTION-FILE                                                       
009600     LABEL RECORDS ARE STANDARD                                           
009700     RECORD CONTAINS 220 CHARACTERS.                                      
009800 01  PRO-REGISTRO.                                                        
009900     COPY PRCTPRO.                                                        
010000 FD  PRICE-RESULT-FILE                                                    
010100     LABEL RECORDS ARE STANDARD                                           
010200     RECORD CONTAINS 1300 CHARACTERS.                                     
010300 01  PRE-REGISTRO.                                                        
010400     COPY PRCTPRE.                                                        
010500 WORKING-STORAGE SECTION.                                                 
010600*    CONTADOR DE USO GENERAL, FUERA DE CUALQUIER GRUPO, PARA              
010700*    MEDIR CUANTAS CONDICIONES DE REGLA SE EVALUAN POR CORRIDA.           
010800 77  WS-CONT-EVALS-COND        PIC 9(09) COMP VALUE ZERO.                 
010900 01  WS-ESTADOS-ARCHIVO.                                                  
011000     05 WS-STATUS-CAH        PIC XX.                                      
011100        88 WS-CAH-OK               VALUE '00'.                            
011200        88 WS-CAH-FIN-ARCH         VALUE '10'.                            
011300     05 WS-STATUS-CAR        PIC XX.                                      
011400        88 WS-CAR-OK               VALUE '00'.                            
011500        88 WS-CAR-FIN-ARCH         VALUE '10'.                            
011600     05 WS-STATUS-DRU        PIC XX.                                      
011700        88 WS-DRU-OK               VALUE '00'.                            
011800        88 WS-DRU-FIN-ARCH         VALUE '10'.                            
011900     05 WS-STATUS-PRO        PIC XX.                                      
012000        88 WS-PRO-OK               VALUE '00'.                            
012100        88 WS-PRO-FIN-ARCH         VALUE '10'.                            
012200     05 WS-STATUS-PRE        PIC XX.                                      
012300        88 WS-PRE-OK               VALUE '00'.                            
012400     05 FILLER                PIC X(04).                                  
012500 01  WS-SWITCHES.                                                         
012600     05 WS-SW-FIN-CABECERAS  PIC X      VALUE 'N'.                        
012700        88 WS-FIN-CABECERAS              VALUE 'S'.                       
012800     05 WS-SW-FIN-RENGLONES  PIC X      VALUE 'N'.                        
012900        88 WS-FIN-RENGLONES              VALUE 'S'.                       
013000     05 WS-SW-PROMO-HALLADA  PIC X      VALUE 'N'.                        
013100        88 WS-PROMO-HALLADA              VALUE 'S'.                       
013200     05 WS-SW-CONDICION      PIC X      VALUE 'N'.                        
013300        88 WS-SI-CALZA                   VALUE 'S'.                       
013400        88 WS-NO-CALZA                   VALUE 'N'.                       
013500     05 FILLER                PIC X(04).                                  
013600 01  WS-FECHA-SISTEMA.                                                    
013700     05 WS-FS-ANIO2           PIC 99.                                     
013800     05 WS-FS-MES             PIC 99.                                     
013900     05 WS-FS-DIA             PIC 99.                                     
014000 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA                      
014100                             PIC 9(06).                                   
014200 01  WS-FECHA-HOY             PIC 9(08).                                  
014300 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
014400     05 WS-FH-SIGLO-ANIO      PIC 9(04).                                  
014500     05 WS-FH-MES             PIC 9(02).                                  
014600     05 WS-FH-DIA             PIC 9(02).                                  
014700 01  WS-CONTADORES.                                                       
014800     05 WS-CANT-REGLAS        PIC 9(04) COMP VALUE ZERO.                  
014900     05 WS-CANT-PROMOS        PIC 9(04) COMP VALUE ZERO.                  
015000     05 WS-TOT-CANTIDAD       PIC 9(07) COMP VALUE ZERO.                  
015100     05 FILLER                PIC X(04).                                  
015200 01  WS-ACUMULADORES.                                                     
015300     05 WS-DESCUENTO-REGLA    PIC S9(09)V99 COMP-3.                       
015400     05 WS-DESCUENTO-PROMO    PIC S9(09)V99 COMP-3.                       
015500     05 WS-VALOR-COMPARAR     PIC S9(09)V99 COMP-3.                       
015600     05 WS-CODIGO-BUSCADO     PIC X(20).                                  
015700     05 WS-CODIGO-BUSCADO-R REDEFINES WS-CODIGO-BUSCADO.                  
015800        10 WS-CB-PREFIJO      PIC X(02).                                  
015900        10 WS-CB-RESTO        PIC X(18).                                  
016000     05 FILLER                PIC X(04).                                  
016100 01  WS-TABLA-REGLAS.                                                     
016200     05 WS-REGLA OCCURS 200 TIMES INDEXED BY WS-IXR.                      
016300        10 WS-R-ID-REGLA      PIC 9(09).                                  
016400        10 WS-R-NOMBRE        PIC X(60).                                  
016500        10 WS-R-TIPO-REGLA    PIC X(14).                                  
016600        10 WS-R-OPER-COND     PIC X(20).                                  
016700        10 WS-R-VALOR-COND    PIC S9(09)V99 COMP-3.                       
016800        10 WS-R-TIPO-DESC     PIC X(13).                                  
016900        10 WS-R-VALOR-DESC    PIC S9(09)V99 COMP-3.                       
017000        10 WS-R-IND-VIGENTE   PIC X(01).                                  
017100        10 WS-R-FECHA-DESDE   PIC 9(08).                                  
017200        10 WS-R-FECHA-HASTA   PIC 9(08).                                  
017300        10 FILLER             PIC X(04).                                  
017400 01  WS-TABLA-PROMOS.                                                     
017500     05 WS-PROMO OCCURS 500 TIMES INDEXED BY WS-IXP.                      
017600        10 WS-P-ID-PROMOCION  PIC 9(09).                                  
017700        10 WS-P-NOMBRE        PIC X(60).                                  
017800        10 WS-P-CODIGO        PIC X(20).                                  
017900        10 WS-P-TIPO-DESC     PIC X(13).                                  
018000        10 WS-P-VALOR-DESC    PIC S9(09)V99 COMP-3.                       
018100        10 WS-P-MONTO-MIN-PED PIC S9(09)V99 COMP-3.                       
018200        10 WS-P-TOPE-DESC     PIC S9(09)V99 COMP-3.                       
018300        10 WS-P-TOPE-USO      PIC 9(07).                                  
018400        10 WS-P-USOS-REALIZ   PIC 9(07).                                  
018500        10 WS-P-IND-VIGENTE   PIC X(01).                                  
018600        10 WS-P-FECHA-DESDE   PIC 9(08).                                  
018700        10 WS-P-FECHA-HASTA   PIC 9(08).                                  
018800        10 FILLER             PIC X(04).                                  
018900 PROCEDURE DIVISION.                                                      
019000*    PARRAFO DE ARRANQUE: INICIALIZA, Y DESPUES RECORRE EL                
019100*    ARCHIVO DE CABECERAS DE CARRITO UNO POR UNO HASTA FIN DE             
019200*    ARCHIVO, TARIFANDO CADA CARRITO COMPLETO EN 2000-LEER-CARRITO.       
019300 0000-PRINCIPAL.                                                          
019400     PERFORM 1000-INICIO                                                  
019500     PERFORM 2000-LEER-CARRITO THRU 2000-EXIT                             
019600         UNTIL WS-FIN-CABECERAS                                           
019700     PERFORM 9000-FINAL                                                   
019800     STOP RUN                                                             
019900     .                                                                    
020000*    ABRE LOS CINCO ARCHIVOS, VERIFICA LOS FILE STATUS DE                 
020100*    APERTURA, PRECARGA LAS TABLAS DE REGLAS Y PROMOCIONES EN             
020200*    MEMORIA Y DEJA LISTOS EL PRIMER CARRITO Y EL PRIMER RENGLON          
020300*    PARA QUE 2000-LEER-CARRITO EMPIECE A TARIFAR.                        
020400 1000-INICIO.                                                             
020500     OPEN INPUT  CART-HEADER-FILE                                         
020600     OPEN INPUT  CART-ITEM-FILE                                           
020700     OPEN INPUT  DISCOUNT-RULE-FILE                                       
020800     OPEN INPUT  PROMOTION-FILE                                           
020900     OPEN OUTPUT PRICE-RESULT-FILE                                        
021000     IF NOT WS-CAH-OK OR NOT WS-CAR-OK OR NOT WS-DRU-OK                   
021100             OR NOT WS-PRO-OK OR NOT WS-PRE-OK                            
021200         GO TO 9900-ERROR-APERTURA                                        
021300     END-IF                                                               
021400     PERFORM 1500-CALCULAR-FECHA-HOY                                      
021500     MOVE ZERO TO WS-CANT-REGLAS                                          
021600     READ DISCOUNT-RULE-FILE                                              
021700         AT END SET WS-DRU-FIN-ARCH TO TRUE                               
021800     END-READ                                                             
021900*        CARGA TODA LA TABLA DE REGLAS DE DESCUENTO EN MEMORIA.           
022000     PERFORM 1100-CARGAR-UNA-REGLA THRU 1100-EXIT                         
022100         UNTIL WS-DRU-FIN-ARCH                                            
022200     MOVE ZERO TO WS-CANT-PROMOS                                          
022300     READ PROMOTION-FILE                                                  
022400         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
022500     END-READ                                                             
022600*        CARGA TODA LA TABLA DE PROMOCIONES EN MEMORIA.                   
022700     PERFORM 1200-CARGAR-UNA-PROMO THRU 1200-EXIT                         
022800         UNTIL WS-PRO-FIN-ARCH                                            
022900     READ CART-HEADER-FILE                                                
023000         AT END SET WS-FIN-CABECERAS TO TRUE                              
023100     END-READ                                                             
023200     PERFORM 1300-LEER-RENGLON THRU 1300-EXIT                             
023300     .                                                                    
023400*    LA TABLA DE REGLAS LLEGA DEL ARCHIVO YA ORDENADA POR                 
023500*    PRIORIDAD DESCENDENTE ( VER CAMB-1204 ); NO SE REORDENA              
023600*    ACA.  EL ORDEN SOLO AFECTA EN QUE POSICION QUEDA EL                  
023700*    NOMBRE DE LA REGLA EN LA TABLA DE NOMBRES APLICADOS.                 
023800 1100-CARGAR-UNA-REGLA.                                                   
023900     ADD 1 TO WS-CANT-REGLAS                                              
024000     SET WS-IXR TO WS-CANT-REGLAS                                         
024100*        TIPO DE REGLA Y CONDICION DE DISPARO.                            
024200     MOVE DRU-ID-REGLA     TO WS-R-ID-REGLA (WS-IXR)                      
024300     MOVE DRU-NOMBRE       TO WS-R-NOMBRE   (WS-IXR)                      
024400     MOVE DRU-TIPO-REGLA   TO WS-R-TIPO-REGLA (WS-IXR)                    
024500     MOVE DRU-OPER-COND    TO WS-R-OPER-COND (WS-IXR)                     
024600     MOVE DRU-VALOR-COND   TO WS-R-VALOR-COND (WS-IXR)                    
024700*        TIPO Y VALOR DEL DESCUENTO QUE OTORGA LA REGLA.                  
024800     MOVE DRU-TIPO-DESC    TO WS-R-TIPO-DESC (WS-IXR)                     
024900     MOVE DRU-VALOR-DESC   TO WS-R-VALOR-DESC (WS-IXR)                    
025000*        VIGENCIA Y VENTANA DE FECHAS DE LA REGLA.                        
025100     MOVE DRU-IND-VIGENTE  TO WS-R-IND-VIGENTE (WS-IXR)                   
025200     MOVE DRU-FECHA-DESDE  TO WS-R-FECHA-DESDE (WS-IXR)                   
025300     MOVE DRU-FECHA-HASTA  TO WS-R-FECHA-HASTA (WS-IXR)                   
025400     READ DISCOUNT-RULE-FILE                                              
025500         AT END SET WS-DRU-FIN-ARCH TO TRUE                               
025600     END-READ                                                             
025700     .                                                                    
025800 1100-EXIT.                                                               
025900     EXIT.                                                                
026000*    BAJA UN RENGLON DEL ARCHIVO DE PROMOCIONES A LA TABLA                
026100*    WS-TABLA-PROMOS Y AVANZA LA LECTURA.                                 
026200 1200-CARGAR-UNA-PROMO.                                                   
026300     ADD 1 TO WS-CANT-PROMOS                                              
026400     SET WS-IXP TO WS-CANT-PROMOS                                         
026500*        CLAVE E IDENTIFICACION DE LA PROMOCION.                          
026600     MOVE PRO-ID-PROMOCION TO WS-P-ID-PROMOCION (WS-IXP)                  
026700     MOVE PRO-NOMBRE       TO WS-P-NOMBRE   (WS-IXP)                      
026800     MOVE PRO-CODIGO       TO WS-P-CODIGO   (WS-IXP)                      
026900*        TIPO Y VALOR DEL DESCUENTO, MONTO MINIMO Y TOPE.                 
027000     MOVE PRO-TIPO-DESC    TO WS-P-TIPO-DESC (WS-IXP)                     
027100     MOVE PRO-VALOR-DESC   TO WS-P-VALOR-DESC (WS-IXP)                    
027200     MOVE PRO-MONTO-MIN-PED TO WS-P-MONTO-MIN-PED (WS-IXP)                
027300     MOVE PRO-TOPE-DESC    TO WS-P-TOPE-DESC (WS-IXP)                     
027400*        CUPO DE USOS Y CONSUMO ACUMULADO A LA FECHA.                     
027500     MOVE PRO-TOPE-USO     TO WS-P-TOPE-USO (WS-IXP)                      
027600     MOVE PRO-USOS-REALIZADOS TO WS-P-USOS-REALIZ (WS-IXP)                
027700*        VIGENCIA Y VENTANA DE FECHAS DE LA PROMOCION.                    
027800     MOVE PRO-IND-VIGENTE  TO WS-P-IND-VIGENTE (WS-IXP)                   
027900     MOVE PRO-FECHA-DESDE  TO WS-P-FECHA-DESDE (WS-IXP)                   
028000     MOVE PRO-FECHA-HASTA  TO WS-P-FECHA-HASTA (WS-IXP)                   
028100     READ PROMOTION-FILE                                                  
028200         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
028300     END-READ                                                             
028400     .                                                                    
028500 1200-EXIT.                                                               
028600     EXIT.                                                                
028700*    VENTANA DE SIGLO AGREGADA POR Y2K-0005/Y2K-0011: EL RELOJ            
028800*    DEL SISTEMA SOLO DA EL ANIO CON DOS DIGITOS; LAS FECHAS DE           
028900*    VIGENCIA DE REGLAS Y PROMOCIONES YA VIENEN EN CCYYMMDD, ASI          
029000*    QUE HAY QUE ARMAR EL SIGLO PARA COMPARAR SIN ERROR.                  
029100 1500-CALCULAR-FECHA-HOY.                                                 
029200     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
029300*        REGLA DE SIGLO: AAMMDD CON ANIO MENOR A 50 SE ASUME DEL          
029400*        SIGLO XXI, DE 50 EN ADELANTE SE ASUME DEL SIGLO XX.              
029500     IF WS-FS-ANIO2 < 50                                                  
029600         MOVE 2000 TO WS-FH-SIGLO-ANIO                                    
029700     ELSE                                                                 
029800         MOVE 1900 TO WS-FH-SIGLO-ANIO                                    
029900     END-IF                                                               
030000     ADD WS-FS-ANIO2  TO WS-FH-SIGLO-ANIO                                 
030100     MOVE WS-FS-MES   TO WS-FH-MES                                        
030200     MOVE WS-FS-DIA   TO WS-FH-DIA                                        
030300     .                                                                    
030400*    LEE EL PROXIMO RENGLON DE CARRITO, CUALQUIERA SEA SU                 
030500*    CARRITO; 2100-SUMAR-UN-RENGLON ES QUIEN DECIDE SI TODAVIA            
030600*    PERTENECE AL CARRITO QUE SE ESTA TARIFANDO.                          
030700 1300-LEER-RENGLON.                                                       
030800     READ CART-ITEM-FILE                                                  
030900         AT END SET WS-FIN-RENGLONES TO TRUE                              
031000     END-READ                                                             
031100     .                                                                    
031200 1300-EXIT.                                                               
031300     EXIT.                                                                
031400*    TARIFA UN CARRITO COMPLETO: SUMA SUS RENGLONES, EVALUA LAS           
031500*    REGLAS AUTOMATICAS, APLICA EL CODIGO DE PROMOCION SI VINO            
031600*    INFORMADO EN LA CABECERA, Y GRABA EL RESULTADO EN                    
031700*    PRICE-RESULT-FILE PARA QUE PRCPED01 LO USE AL POSTEAR.               
031800 2000-LEER-CARRITO.                                                       
031900*        LIMPIA LOS ACUMULADORES DEL RESULTADO ANTES DE EMPEZAR A         
032000*        SUMAR EL CARRITO SIGUIENTE.                                      
032100     MOVE ZERO     TO PRE-TOTAL-ORIGINAL                                  
032200                       PRE-MONTO-DESCUENTO                                
032300                       PRE-TOTAL-FINAL                                    
032400                       PRE-CANT-DESC-APLIC                                
032500                       WS-TOT-CANTIDAD                                    
032600     MOVE SPACES   TO PRE-COD-PROMO-APLIC                                 
032700     MOVE CAH-ID-CARRITO TO PRE-ID-CARRITO                                
032800     PERFORM 2100-SUMAR-UN-RENGLON THRU 2100-EXIT                         
032900         UNTIL WS-FIN-RENGLONES                                           
033000            OR CAR-ID-CARRITO NOT = CAH-ID-CARRITO                        
033100*        RECORRE TODA LA TABLA DE REGLAS UNA VEZ POR CARRITO; EL          
033200*        ORDEN DE LA TABLA ES EL ORDEN DE PRIORIDAD DEL ARCHIVO.          
033300     PERFORM 3000-EVALUAR-REGLA THRU 3000-EXIT                            
033400         VARYING WS-IXR FROM 1 BY 1                                       
033500         UNTIL WS-IXR > WS-CANT-REGLAS                                    
033600     IF CAH-COD-PROMO-IN NOT = SPACES                                     
033700         PERFORM 3500-CALCULAR-DESCUENTO-PROMO THRU 3500-EXIT             
033800     END-IF                                                               
033900*        EL TOTAL FINAL NUNCA QUEDA NEGATIVO AUNQUE LA SUMA DE            
034000*        REGLA MAS PROMOCION SUPERE EL TOTAL ORIGINAL.                    
034100     COMPUTE PRE-TOTAL-FINAL ROUNDED =                                    
034200         PRE-TOTAL-ORIGINAL - PRE-MONTO-DESCUENTO                         
034300     IF PRE-TOTAL-FINAL < ZERO                                            
034400         MOVE ZERO TO PRE-TOTAL-FINAL                                     
034500     END-IF                                                               
034600     WRITE PRE-REGISTRO FROM PRE-REGISTRO                                 
034700     READ CART-HEADER-FILE                                                
034800         AT END SET WS-FIN-CABECERAS TO TRUE                              
034900     END-READ                                                             
035000     .                                                                    
035100 2000-EXIT.                                                               
035200     EXIT.                                                                
035300*    LOS RENGLONES LLEGAN AGRUPADOS POR CARRITO Y EN EL ORDEN DE          
035400*    INGRESO; SE ACUMULA HASTA ENCONTRAR UN RENGLON DE OTRO               
035500*    CARRITO ( TECNICA DE UN RENGLON DE ADELANTO ).                       
035600 2100-SUMAR-UN-RENGLON.                                                   
035700*        PRECIO UNITARIO POR CANTIDAD DE ESTE RENGLON, ACUMULADO          
035800*        AL TOTAL ORIGINAL DEL CARRITO.                                   
035900     COMPUTE PRE-TOTAL-ORIGINAL ROUNDED =                                 
036000         PRE-TOTAL-ORIGINAL +                                             
036100         ( CAR-PRECIO-UNIT * CAR-CANTIDAD )                               
036200*        WS-TOT-CANTIDAD ES LA CANTIDAD TOTAL DE UNIDADES DEL             
036300*        CARRITO, USADA POR LAS REGLAS QUANTITY_BASED.                    
036400     ADD CAR-CANTIDAD TO WS-TOT-CANTIDAD                                  
036500     PERFORM 1300-LEER-RENGLON THRU 1300-EXIT                             
036600     .                                                                    
036700 2100-EXIT.                                                               
036800     EXIT.                                                                
036900*    EVALUACION DE UNA REGLA DE DESCUENTO AUTOMATICO.  TODA               
037000*    REGLA QUE CALCE SUMA SU DESCUENTO; NO HAY "PRIMERA QUE               
037100*    CALZA GANA" NI TOPE DE ACUMULACION ( CAMB-1350 ).  TODO              
037200*    TIPO DE REGLA QUE NO SEA CART_TOTAL NI QUANTITY_BASED                
037300*    ( CATEGORY_BASED, FIRST_TIME_BUYER, LOYALTY_DISCOUNT ) NO            
037400*    SE EVALUA NUNCA EN ESTE PROGRAMA.                                    
037500 3000-EVALUAR-REGLA.                                                      
037600*        LA REGLA TIENE QUE ESTAR VIGENTE Y, SI TRAE FECHAS, EL           
037700*        DIA DE HOY TIENE QUE CAER ADENTRO DE LA VENTANA.                 
037800     IF WS-R-IND-VIGENTE (WS-IXR) = 'Y'                                   
037900             AND ( WS-R-FECHA-DESDE (WS-IXR) = ZERO                       
038000                OR WS-FECHA-HOY NOT < WS-R-FECHA-DESDE (WS-IXR) )         
038100             AND ( WS-R-FECHA-HASTA (WS-IXR) = ZERO                       
038200                OR WS-FECHA-HOY NOT > WS-R-FECHA-HASTA (WS-IXR) )         
038300*            REGLA POR TOTAL DE CARRITO: SE COMPARA CONTRA                
038400*            PRE-TOTAL-ORIGINAL.                                          
038500         IF WS-R-TIPO-REGLA (WS-IXR) = 'CART_TOTAL    '                   
038600             MOVE PRE-TOTAL-ORIGINAL TO WS-VALOR-COMPARAR                 
038700             PERFORM 3050-EVALUAR-CONDICION THRU 3050-EXIT                
038800             IF WS-SI-CALZA                                               
038900                 PERFORM 3100-CALCULAR-DESCUENTO-REGLA THRU 3100-EXIT     
039000             END-IF                                                       
039100         ELSE                                                             
039200*                REGLA POR CANTIDAD: SE COMPARA CONTRA                    
039300*                WS-TOT-CANTIDAD.  CUALQUIER OTRO TIPO DE REGLA           
039400*                CAE SIN HACER NADA (VER BANNER ARRIBA).                  
039500             IF WS-R-TIPO-REGLA (WS-IXR) = 'QUANTITY_BASED'               
039600                 MOVE WS-TOT-CANTIDAD TO WS-VALOR-COMPARAR                
039700                 PERFORM 3050-EVALUAR-CONDICION THRU 3050-EXIT            
039800                 IF WS-SI-CALZA                                           
039900                     PERFORM 3100-CALCULAR-DESCUENTO-REGLA                
040000                         THRU 3100-EXIT                                   
040100                 END-IF                                                   
040200             END-IF                                                       
040300         END-IF                                                           
040400     END-IF                                                               
040500     .                                                                    
040600 3000-EXIT.                                                               
040700     EXIT.                                                                
040800*    COMPARA WS-VALOR-COMPARAR CONTRA EL VALOR DE CONDICION DE LA         
040900*    REGLA SEGUN EL OPERADOR INFORMADO; SOLO UNO DE LOS CINCO IF          
041000*    VA A RESULTAR VERDADERO PORQUE SON MUTUAMENTE EXCLUYENTES.           
041100 3050-EVALUAR-CONDICION.                                                  
041200     ADD 1 TO WS-CONT-EVALS-COND                                          
041300     SET WS-NO-CALZA TO TRUE                                              
041400*        MAYOR QUE.                                                       
041500     IF WS-R-OPER-COND (WS-IXR) = 'GREATER_THAN        '                  
041600         IF WS-VALOR-COMPARAR > WS-R-VALOR-COND (WS-IXR)                  
041700             SET WS-SI-CALZA TO TRUE                                      
041800         END-IF                                                           
041900     END-IF                                                               
042000*        MAYOR O IGUAL.                                                   
042100     IF WS-R-OPER-COND (WS-IXR) = 'GREATER_THAN_OR_EQUA'                  
042200         IF WS-VALOR-COMPARAR >= WS-R-VALOR-COND (WS-IXR)                 
042300             SET WS-SI-CALZA TO TRUE                                      
042400         END-IF                                                           
042500     END-IF                                                               
042600*        MENOR QUE.                                                       
042700     IF WS-R-OPER-COND (WS-IXR) = 'LESS_THAN           '                  
042800         IF WS-VALOR-COMPARAR < WS-R-VALOR-COND (WS-IXR)                  
042900             SET WS-SI-CALZA TO TRUE                                      
043000         END-IF                                                           
043100     END-IF                                                               
043200*        MENOR O IGUAL.                                                   
043300     IF WS-R-OPER-COND (WS-IXR) = 'LESS_THAN_OR_EQUAL  '                  
043400         IF WS-VALOR-COMPARAR <= WS-R-VALOR-COND (WS-IXR)                 
043500             SET WS-SI-CALZA TO TRUE                                      
043600         END-IF                                                           
043700     END-IF                                                               
043800*        IGUAL.                                                           
043900     IF WS-R-OPER-COND (WS-IXR) = 'EQUALS              '                  
044000         IF WS-VALOR-COMPARAR = WS-R-VALOR-COND (WS-IXR)                  
044100             SET WS-SI-CALZA TO TRUE                                      
044200         END-IF                                                           
044300     END-IF                                                               
044400     .                                                                    
044500 3050-EXIT.                                                               
044600     EXIT.                                                                
044700*    CALCULA EL DESCUENTO DE LA REGLA Y LO ACUMULA, Y AGREGA EL           
044800*    NOMBRE A LA TABLA DE NOMBRES APLICADOS SI HAY LUGAR.                 
044900 3100-CALCULAR-DESCUENTO-REGLA.                                           
045000*        PERCENTAGE SE CALCULA SOBRE EL TOTAL ORIGINAL; FIXED_AMOUNT      
045100*        (CUALQUIER OTRO TIPO) SE TOMA TAL CUAL VIENE EN EL ARCHIVO.      
045200     IF WS-R-TIPO-DESC (WS-IXR) = 'PERCENTAGE   '                         
045300         COMPUTE WS-DESCUENTO-REGLA ROUNDED =                             
045400             PRE-TOTAL-ORIGINAL * ( WS-R-VALOR-DESC (WS-IXR) / 100 )      
045500     ELSE                                                                 
045600         MOVE WS-R-VALOR-DESC (WS-IXR) TO WS-DESCUENTO-REGLA              
045700     END-IF                                                               
045800     ADD WS-DESCUENTO-REGLA TO PRE-MONTO-DESCUENTO                        
045900*        LA TABLA DE NOMBRES APLICADOS TIENE 20 CASILLAS (CAMB-1622);     
046000*        SI YA SE LLENO, EL DESCUENTO SE SIGUE SUMANDO PERO SU            
046100*        NOMBRE NO QUEDA INFORMADO EN EL RESULTADO.                       
046200     IF PRE-CANT-DESC-APLIC < 20                                          
046300         ADD 1 TO PRE-CANT-DESC-APLIC                                     
046400         SET PRE-IX-NOMBRE TO PRE-CANT-DESC-APLIC                         
046500         MOVE WS-R-NOMBRE (WS-IXR) TO PRE-NOMBRE-DESC (PRE-IX-NOMBRE)     
046600     END-IF                                                               
046700     .                                                                    
046800 3100-EXIT.                                                               
046900     EXIT.                                                                
047000*    BUSQUEDA DE LA PROMOCION POR CODIGO INGRESADO, CALCULO Y             
047100*    ACUMULACION DEL DESCUENTO DE PROMOCION.  SI NO SE ENCUENTRA          
047200*    CODIGO VALIDO, SE OMITE EN SILENCIO ( NO ES ERROR ACA; LA            
047300*    VALIDACION ESTRICTA LA HACE PRCVAL01 ANTES DEL CHECKOUT ).           
047400 3500-CALCULAR-DESCUENTO-PROMO.                                           
047500     MOVE 'N' TO WS-SW-PROMO-HALLADA                                      
047600     MOVE CAH-COD-PROMO-IN TO WS-CODIGO-BUSCADO                           
047700     SET WS-IXP TO 1                                                      
047800     PERFORM 3450-BUSCAR-UNA-PROMO THRU 3450-EXIT                         
047900         UNTIL WS-IXP > WS-CANT-PROMOS                                    
048000            OR WS-PROMO-HALLADA                                           
048100*        SI NO SE ENCUENTRA LA PROMOCION, NO SE GRABA NINGUN              
048200*        CODIGO APLICADO NI SE SUMA DESCUENTO DE PROMOCION.               
048300     IF WS-PROMO-HALLADA                                                  
048400         PERFORM 3600-APLICAR-DESCUENTO-PROMO THRU 3600-EXIT              
048500     END-IF                                                               
048600     .                                                                    
048700 3500-EXIT.                                                               
048800     EXIT.                                                                
048900*    BUSCA EN LA TABLA LA PROMOCION CUYO CODIGO CALCE CON EL              
049000*    INGRESADO EN LA CABECERA, VIGENTE, EN VENTANA DE FECHAS Y            
049100*    CON CUPO DE USOS DISPONIBLE.                                         
049200 3450-BUSCAR-UNA-PROMO.                                                   
049300     IF WS-P-CODIGO (WS-IXP) = WS-CODIGO-BUSCADO                          
049400             AND WS-P-IND-VIGENTE (WS-IXP) = 'Y'                          
049500             AND ( WS-P-FECHA-DESDE (WS-IXP) = ZERO                       
049600                OR WS-FECHA-HOY NOT < WS-P-FECHA-DESDE (WS-IXP) )         
049700             AND ( WS-P-FECHA-HASTA (WS-IXP) = ZERO                       
049800                OR WS-FECHA-HOY NOT > WS-P-FECHA-HASTA (WS-IXP) )         
049900             AND ( WS-P-TOPE-USO (WS-IXP) = ZERO                          
050000                OR WS-P-USOS-REALIZ (WS-IXP) < WS-P-TOPE-USO (WS-IXP) )   
050100         SET WS-PROMO-HALLADA TO TRUE                                     
050200     ELSE                                                                 
050300         SET WS-IXP UP BY 1                                               
050400     END-IF                                                               
050500     .                                                                    
050600 3450-EXIT.                                                               
050700     EXIT.                                                                
050800*    CALCULA EL DESCUENTO DE LA PROMOCION ENCONTRADA, RESPETANDO          
050900*    EL MONTO MINIMO DE PEDIDO (CAMB-0701) Y EL TOPE MAXIMO DE            
051000*    DESCUENTO (CAMB-0701) CUANDO AMBOS ESTAN INFORMADOS.                 
051100 3600-APLICAR-DESCUENTO-PROMO.                                            
051200     MOVE ZERO TO WS-DESCUENTO-PROMO                                      
051300*        SI EL PEDIDO NO LLEGA AL MONTO MINIMO, EL DESCUENTO DE           
051400*        PROMOCION QUEDA EN CERO PERO EL CODIGO IGUAL SE INFORMA          
051500*        COMO APLICADO EN PRE-COD-PROMO-APLIC.                            
051600     IF WS-P-MONTO-MIN-PED (WS-IXP) = ZERO                                
051700             OR PRE-TOTAL-ORIGINAL NOT < WS-P-MONTO-MIN-PED (WS-IXP)      
051800         IF WS-P-TIPO-DESC (WS-IXP) = 'PERCENTAGE   '                     
051900             COMPUTE WS-DESCUENTO-PROMO ROUNDED =                         
052000                 PRE-TOTAL-ORIGINAL *                                     
052100                 ( WS-P-VALOR-DESC (WS-IXP) / 100 )                       
052200         ELSE                                                             
052300             MOVE WS-P-VALOR-DESC (WS-IXP) TO WS-DESCUENTO-PROMO          
052400         END-IF                                                           
052500*            EL TOPE SOLO SE APLICA SI VINO INFORMADO (DISTINTO DE        
052600*            CERO) Y EL DESCUENTO CALCULADO LO SUPERA.                    
052700         IF WS-P-TOPE-DESC (WS-IXP) NOT = ZERO                            
052800                 AND WS-DESCUENTO-PROMO > WS-P-TOPE-DESC (WS-IXP)         
052900             MOVE WS-P-TOPE-DESC (WS-IXP) TO WS-DESCUENTO-PROMO           
053000         END-IF                                                           
053100     END-IF                                                               
053200     ADD WS-DESCUENTO-PROMO TO PRE-MONTO-DESCUENTO                        
053300     MOVE WS-P-CODIGO (WS-IXP) TO PRE-COD-PROMO-APLIC                     
053400*        MISMO LIMITE DE 20 CASILLAS QUE 3100-CALCULAR-DESCUENTO-REGLA.   
053500     IF PRE-CANT-DESC-APLIC < 20                                          
053600         ADD 1 TO PRE-CANT-DESC-APLIC                                     
053700         SET PRE-IX-NOMBRE TO PRE-CANT-DESC-APLIC                         
053800         MOVE WS-P-NOMBRE (WS-IXP)                                        
053900             TO PRE-NOMBRE-DESC (PRE-IX-NOMBRE)                           
054000     END-IF                                                               
054100     .                                                                    
054200 3600-EXIT.                                                               
054300     EXIT.                                                                
054400*    CIERRE NORMAL DE LOS CINCO ARCHIVOS; LAS TABLAS DE REGLAS Y          
054500*    PROMOCIONES SON DE SOLO LECTURA EN ESTE PROGRAMA.                    
054600 9000-FINAL.                                                              
054700     CLOSE CART-HEADER-FILE                                               
054800     CLOSE CART-ITEM-FILE                                                 
054900     CLOSE DISCOUNT-RULE-FILE                                             
055000     CLOSE PROMOTION-FILE                                                 
055100     CLOSE PRICE-RESULT-FILE                                              
055200     .                                                                    
055300*    CUALQUIER ARCHIVO QUE NO ABRIO EN '00' MUESTRA LOS CINCO             
055400*    FILE STATUS Y CORTA SIN GENERAR SALIDA.                              
055500 9900-ERROR-APERTURA.                                                     
055600     DISPLAY 'PRCCAL01 - ERROR AL ABRIR ARCHIVOS - FIN ANORMAL'           
055700     DISPLAY 'CAH=' WS-STATUS-CAH ' CAR=' WS-STATUS-CAR                   
055800     DISPLAY 'DRU=' WS-STATUS-DRU ' PRO=' WS-STATUS-PRO                   
055900     DISPLAY 'PRE=' WS-STATUS-PRE                                         
056000     STOP RUN                                                             
056100     .                                                                    
