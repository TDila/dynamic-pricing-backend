000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTDRU)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTDRU))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(DRU-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTDRU                            *00120000
001300* TABLA DE REGLAS DE DESCUENTO AUTOMATICO - TARIFACION DINAMICA  *00130000
001400* UNA FILA POR REGLA VIGENTE O NO.  TABLA CHICA DE REFERENCIA,   *00140000
001500* SE LEE COMPLETA EN CADA CORRIDA DE TARIFACION (PRCCAL01).      *00150000
001600* LONGITUD DE REGISTRO.: 160 CARACTERES                          *00160000
001700* CLAVES                                                         *00170000
001800* ------> PRINCIPAL....: DRU-ID-REGLA                            *00180000
001900* NOTA: DRU-OPER-COND ES PIC X(20); 'GREATER_THAN_OR_EQUAL' Y    *00190000
002000*       'LESS_THAN_OR_EQUAL' LLEGAN DEL SISTEMA ORIGEN RECOR-    *00200000
002100*       TADOS/RELLENADOS A 20, TAL COMO SE GRABAN EN EL ARCHIVO. *00210000
002200******************************************************************00220000
002300 01  DRU.                                                        00230000
002400*                       ID DE LA REGLA                            00240000
002500     10 DRU-ID-REGLA          PIC 9(09).                          00250000
002600*                       NOMBRE A GRABAR CUANDO LA REGLA DISPARA    00260000
002700     10 DRU-NOMBRE            PIC X(60).                          00270000
002800*                       TIPO DE REGLA                              00280000
002900     10 DRU-TIPO-REGLA        PIC X(14).                          00290000
003000        88 DRU-TIPO-MONTO-CARR      VALUE 'CART_TOTAL    '.       00300000
003100        88 DRU-TIPO-CANTIDAD        VALUE 'QUANTITY_BASED'.       00310000
003200*                       OPERADOR DE LA CONDICION ( VER NOTA )      00320000
003300     10 DRU-OPER-COND         PIC X(20).                          00330000
003400        88 DRU-OPER-MAYOR        VALUE 'GREATER_THAN        '.    00340000
003500        88 DRU-OPER-MAYOR-IGUAL  VALUE 'GREATER_THAN_OR_EQUA'.    00350000
003600        88 DRU-OPER-MENOR        VALUE 'LESS_THAN           '.    00360000
003700        88 DRU-OPER-MENOR-IGUAL  VALUE 'LESS_THAN_OR_EQUAL  '.    00370000
003800        88 DRU-OPER-IGUAL        VALUE 'EQUALS              '.    00380000
003900*                       VALOR UMBRAL DE LA CONDICION               00390000
004000     10 DRU-VALOR-COND        PIC S9(09)V99 USAGE COMP-3.         00400000
004100*                       TIPO DE DESCUENTO                          00410000
004200     10 DRU-TIPO-DESC         PIC X(13).                          00420000
004300        88 DRU-DESC-PORCENTAJE      VALUE 'PERCENTAGE   '.        00430000
004400        88 DRU-DESC-MONTO-FIJO      VALUE 'FIXED_AMOUNT '.        00440000
004500*                       VALOR DEL DESCUENTO ( % O MONTO FIJO )     00450000
004600     10 DRU-VALOR-DESC        PIC S9(09)V99 USAGE COMP-3.         00460000
004700*                       PRIORIDAD DE EVALUACION ( MAYOR = ANTES )  00470000
004800     10 DRU-PRIORIDAD         PIC S9(04).                         00480000
004900*                       INDICADOR DE VIGENCIA                      00490000
005000     10 DRU-IND-VIGENTE       PIC X(01).                          00500000
005100        88 DRU-VIGENTE              VALUE 'Y'.                    00510000
005200        88 DRU-NO-VIGENTE           VALUE 'N'.                    00520000
005300*                       FECHA DESDE ( CCYYMMDD, OPCIONAL )         00530000
005400     10 DRU-FECHA-DESDE       PIC 9(08).                          00540000
005500*                       VISTA ALTERNATIVA DE FECHA DESDE POR       00550000
005600*                       ANIO/MES/DIA PARA CORTES DE CONTROL        00560000
005700     10 DRU-FECHA-DESDE-AMD REDEFINES                             00570000
005800        DRU-FECHA-DESDE.                                          00580000
005900        15 DRU-FD-ANIO        PIC 9(04).                          00590000
006000        15 DRU-FD-MES         PIC 9(02).                          00600000
006100        15 DRU-FD-DIA         PIC 9(02).                          00610000
006200*                       FECHA HASTA ( CCYYMMDD, OPCIONAL )         00620000
006300     10 DRU-FECHA-HASTA       PIC 9(08).                          00630000
006400*                       VISTA ALTERNATIVA DE FECHA HASTA POR       00640000
006500*                       ANIO/MES/DIA PARA CORTES DE CONTROL        00650000
006600     10 DRU-FECHA-HASTA-AMD REDEFINES                             00660000
006700        DRU-FECHA-HASTA.                                          00670000
006800        15 DRU-FH-ANIO        PIC 9(04).                          00680000
006900        15 DRU-FH-MES         PIC 9(02).                          00690000
007000        15 DRU-FH-DIA         PIC 9(02).                          00700000
007100     10 FILLER                PIC X(29).                          00710000
007200******************************************************************00720000
007300* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 9    *00730000
007400******************************************************************00740000
