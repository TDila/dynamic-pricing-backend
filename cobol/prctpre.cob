000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTPRE)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTPRE))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(PRE-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTPRE                            *00120000
001300* RESULTADO DE TARIFACION DE CARRITO - SALIDA DE PRCCAL01        *00130000
001400* LONGITUD DE REGISTRO.: 1300 CARACTERES                         *00140000
001500* CLAVES                                                         *00150000
001600* ------> PRINCIPAL....: PRE-ID-CARRITO                          *00160000
001700******************************************************************00170000
001800 01  PRE.                                                        00180000
001900*                       ID DEL CARRITO TARIFADO                   00190000
002000     10 PRE-ID-CARRITO        PIC 9(09).                          00200000
002100*                       TOTAL ORIGINAL ( SUMA DE TOTAL-RENGLON )   00210000
002200     10 PRE-TOTAL-ORIGINAL    PIC S9(09)V99 USAGE COMP-3.         00220000
002300*                       MONTO TOTAL DE DESCUENTO APLICADO          00230000
002400     10 PRE-MONTO-DESCUENTO   PIC S9(09)V99 USAGE COMP-3.         00240000
002500*                       TOTAL FINAL ( ORIGINAL MENOS DESCUENTO,    00250000
002600*                       NUNCA NEGATIVO )                           00260000
002700     10 PRE-TOTAL-FINAL       PIC S9(09)V99 USAGE COMP-3.         00270000
002800*                       CODIGO DE PROMOCION APLICADO, BLANCO=NO    00280000
002900     10 PRE-COD-PROMO-APLIC   PIC X(20).                          00290000
003000*                       CANTIDAD DE NOMBRES CARGADOS EN LA TABLA   00300000
003100*                       DE DESCUENTOS APLICADOS ( VER ABAJO )      00310000
003200     10 PRE-CANT-DESC-APLIC   PIC 9(03).                          00320000
003300*                       NOMBRES DE CADA REGLA/PROMOCION QUE        00330000
003400*                       DISPARO, EN EL ORDEN EN QUE SE APLICARON   00340000
003500     10 PRE-TABLA-NOMBRES OCCURS 20 TIMES                         00350000
003600        INDEXED BY PRE-IX-NOMBRE.                                 00360000
003700        15 PRE-NOMBRE-DESC    PIC X(60).                          00370000
003800     10 FILLER                PIC X(06).                          00380000
003900******************************************************************00390000
004000* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 6    *00400000
004100******************************************************************00410000
