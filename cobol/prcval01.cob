000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRCVAL01.                                                 
000300 AUTHOR.        G PALLARES.                                               
000400 INSTALLATION.  GERENCIA DE MEDIOS DE PAGO - SECTOR CUPONES.              
000500 DATE-WRITTEN.  11-19-1992.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.           
000800*****************************************************************         
000900* PRCVAL01 - VALIDACION DE CODIGO DE PROMOCION ANTES DEL        *         
001000* CHECKOUT.                                                      *        
001100*                                                                *        
001200* PARA CADA TRANSACCION DE VALIDACION (USUARIO + CODIGO)        *         
001300* DETERMINA SI EL CODIGO ES UTILIZABLE: VIGENTE, DENTRO DE       *        
001400* VENTANA DE FECHAS, CON CUPO DE USOS, Y NO CANJEADO ANTES POR   *        
001500* EL MISMO USUARIO.  A DIFERENCIA DE PRCCAL01 (QUE CALLA ANTE   *         
001600* UN CODIGO INVALIDO), ACA EL RECHAZO ES EXPLICITO - ESTE       *         
001700* PROGRAMA SE CORRE ANTES DE CONFIRMAR EL CHECKOUT.              *        
001800*****************************************************************         
001900* BITACORA DE MODIFICACIONES                                    *         
002000*****************************************************************         
002100* FECHA      PROGRAMADOR       PETICION   DESCRIPCION           *         
002200* ---------- ----------------- ---------- --------------------- *         
002300* 11-19-1992 G PALLARES        INICIAL    ALTA DEL PROGRAMA.    *         
002400* 05-08-1994 G PALLARES        CAMB-0703  SE AGREGA EL RECHAZO   *        
002500*                                          POR CODIGO YA USADO   *        
002600*                                          POR EL MISMO USUARIO. *        
002700* 09-30-1998 L FERRARI         Y2K-0007   VENTANA DE SIGLO PARA *         
002800*                                          ACCEPT FROM DATE.      *       
002900* 08-17-2001 M QUIROGA         CAMB-1206  SE AGREGA LA SEGUNDA   *        
003000*                                          VERIFICACION EXPLICITA*        
003100*                                          DE TOPE DE USO, POR    *       
003200*                                          PEDIDO DE AUDITORIA.   *       
003300*****************************************************************         
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-3090.                                               
003700 OBJECT-COMPUTER. IBM-3090.                                               
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM                                                   
004000     CLASS CLASE-NUMERICA   IS '0' THRU '9'                               
004100     UPSI-0 ON STATUS IS UPSI-0-ACTIVADO.                                 
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT VALIDACION-TRANS-FILE ASSIGN TO VALTRANS                      
004500            ORGANIZATION IS LINE SEQUENTIAL                               
004600            FILE STATUS IS WS-STATUS-VAL.                                 
004700     SELECT PROMOTION-FILE        ASSIGN TO PROMFILE                      
004800            ORGANIZATION IS LINE SEQUENTIAL                               
004900            FILE STATUS IS WS-STATUS-PRO.                                 
005000     SELECT USER-PROMO-USAGE-FILE ASSIGN TO USOPROMO                      
005100            ORGANIZATION IS LINE SEQUENTIAL                               
005200            FILE STATUS IS WS-STATUS-UPU.                                 
005300     SELECT VALIDACION-RESUL-FILE ASSIGN TO VALRESUL                      
005400            ORGANIZATION IS LINE SEQUENTIAL                               
005500            FILE STATUS IS WS-STATUS-VLR.                                 
005600 DATA DIVISION.                                                           
005700 FILE SECTION.                                                            
005800 FD  VALIDACION-TRANS-FILE                                                
005900     LABEL RECORDS ARE STANDARD                                           
006000     RECORD CONTAINS 030 CHARACTERS.                                      
006100 01  VAL-TRANSACCION.                                                     
006200*                       USUARIO QUE INTENTA CANJEAR EL CODIGO             
006300     05 VAL-ID-USUARIO         PIC 9(09).                                 
006400*                       CODIGO DE PROMOCION A VALIDAR                     
006500     05 VAL-COD-PROMO          PIC X(20).                                 
006600     05 FILLER                 PIC X(01).                                 
006700 FD  PROMOTION-FILE                                                       
006800     LABEL RECORDS ARE STANDARD                                           
006900     RECORD CONTAINS 220 CHARACTERS.                                      
007000 01  PRO-REGISTRO.                                                        
007100     COPY PRCTPRO.                                                        
007200 FD  USER-PROMO-USAGE-FILE                                                
007300     LABEL RECORDS ARE STANDARD                                           
007400     RECORD CONTAINS 040 CHARACTERS.                                      
007500 01  UPU-REGISTRO.                                                        
007600     COPY PRCTUPU.                                                        
007700 FD  VALIDACION-RESUL-FILE                                                
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORD CONTAINS 050 CHARACTERS.                                      
008000 01  VLR-RESULTADO.                                                       
008100*                       USUARIO VALIDADO                                  
008200     05 VLR-ID-USUARIO         PIC 9(09).                                 
008300*                       CODIGO VALIDADO                                   
008400     05 VLR-COD-PROMO          PIC X(20).                                 
008500*                       ID DE LA PROMOCION SI SE ENCONTRO, SI NO CERO     
008600     05 VLR-ID-PROMOCION       PIC 9(09).                                 
008700*                       CONDICION DE RESULTADO                            
008800     05 VLR-COD-RESULTADO      PIC X(20).                                 
008900        88 VLR-ES-VALIDO               VALUE 'VALID               '.      
009000        88 VLR-INVALIDO-O-VENCIDO      VALUE 'INVALID_OR_EXPIRED  '.      
009100        88 VLR-YA-USADO                VALUE 'ALREADY_USED        '.      
009200        88 VLR-TOPE-SUPERADO           VALUE 'USAGE_LIMIT_EXCEEDED'.      
009300     05 FILLER                 PIC X(02).                                 
009400 WORKING-STORAGE SECTION.                                                 
009500*    CONTADOR DE USO GENERAL, FUERA DE CUALQUIER GRUPO, PARA              
009600*    MEDIR CUANTAS VUELTAS DA 3500-BUSCAR-USO-PREVIO POR CORRIDA.         
009700 77  WS-CONT-CICLOS-USO        PIC 9(09) COMP VALUE ZERO.                 
009800 01  WS-ESTADOS-ARCHIVO.                                                  
009900     05 WS-STATUS-VAL        PIC XX.                                      
010000        88 WS-VAL-OK               VALUE '00'.                            
010100        88 WS-VAL-FIN-ARCH         VALUE '10'.                            
010200     05 WS-STATUS-PRO        PIC XX.                                      
010300        88 WS-PRO-OK               VALUE '00'.                            
010400        88 WS-PRO-FIN-ARCH         VALUE '10'.                            
010500     05 WS-STATUS-UPU        PIC XX.                                      
010600        88 WS-UPU-OK               VALUE '00'.                            
010700        88 WS-UPU-FIN-ARCH         VALUE '10'.                            
010800     05 WS-STATUS-VLR        PIC XX.                                      
010900        88 WS-VLR-OK               VALUE '00'.                            
011000     05 FILLER                PIC X(04).                                  
011100 01  WS-SWITCHES.                                                         
011200     05 WS-SW-FIN-TRANS      PIC X      VALUE 'N'.                        
011300        88 WS-FIN-TRANS                  VALUE 'S'.                       
011400     05 WS-SW-PROMO-HALLADA  PIC X      VALUE 'N'.                        
011500        88 WS-PROMO-HALLADA              VALUE 'S'.                       
011600     05 WS-SW-USO-HALLADO    PIC X      VALUE 'N'.                        
011700        88 WS-USO-HALLADO                VALUE 'S'.                       
011800     05 FILLER                PIC X(04).                                  
011900 01  WS-FECHA-SISTEMA.                                                    
012000     05 WS-FS-ANIO2           PIC 99.                                     
012100     05 WS-FS-MES             PIC 99.                                     
012200     05 WS-FS-DIA             PIC 99.                                     
012300 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA                      
012400                             PIC 9(06).                                   
012500 01  WS-FECHA-HOY             PIC 9(08).                                  
012600 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
012700     05 WS-FH-SIGLO-ANIO      PIC 9(04).                                  
012800     05 WS-FH-MES             PIC 9(02).                                  
012900     05 WS-FH-DIA             PIC 9(02).                                  
013000 01  WS-CONTADORES.                                                       
013100     05 WS-CANT-PROMOS        PIC 9(04) COMP VALUE ZERO.                  
013200     05 WS-CANT-USOS          PIC 9(06) COMP VALUE ZERO.                  
013300     05 FILLER                PIC X(04).                                  
013400 01  WS-AREA-BUSQUEDA.                                                    
013500     05 WS-CODIGO-BUSCADO     PIC X(20).                                  
013600     05 WS-CODIGO-BUSCADO-R REDEFINES WS-CODIGO-BUSCADO.                  
013700        10 WS-CB-PREFIJO      PIC X(02).                                  
013800        10 WS-CB-RESTO        PIC X(18).                                  
013900     05 WS-USUARIO-BUSCADO    PIC 9(09).                                  
014000     05 WS-PROMOCION-BUSCADA  PIC 9(09).                                  
014100     05 FILLER                PIC X(04).                                  
014200 01  WS-TABLA-PROMOS.                                                     
014300     05 WS-PROMO OCCURS 500 TIMES INDEXED BY WS-IXP.                      
014400        10 WS-P-ID-PROMOCION  PIC 9(09).                                  
014500        10 WS-P-CODIGO        PIC X(20).                                  
014600        10 WS-P-TOPE-USO      PIC 9(07).                                  
014700        10 WS-P-USOS-REALIZ   PIC 9(07).                                  
014800        10 WS-P-IND-VIGENTE   PIC X(01).                                  
014900        10 WS-P-FECHA-DESDE   PIC 9(08).                                  
015000        10 WS-P-FECHA-HASTA   PIC 9(08).                                  
015100        10 FILLER             PIC X(04).                                  
015200 01  WS-TABLA-USOS.                                                       
015300     05 WS-USO OCCURS 2000 TIMES INDEXED BY WS-IXU.                       
015400        10 WS-U-ID-USUARIO    PIC 9(09).                                  
015500        10 WS-U-ID-PROMOCION  PIC 9(09).                                  
015600        10 FILLER             PIC X(04).                                  
015700 PROCEDURE DIVISION.                                                      
015800*    PARRAFO DE ARRANQUE: ABRE ARCHIVOS, CARGA LAS TABLAS EN              
015900*    MEMORIA Y DESPUES RECORRE EL ARCHIVO DE TRANSACCIONES DE             
016000*    VALIDACION UNA POR UNA HASTA FIN DE ARCHIVO.                         
016100 0000-PRINCIPAL.                                                          
016200     PERFORM 1000-INICIO                                                  
016300     PERFORM 2000-VALIDAR-UNA-TRANS THRU 2000-EXIT                        
016400         UNTIL WS-FIN-TRANS                                               
016500     PERFORM 9000-FINAL                                                   
016600     STOP RUN                                                             
016700     .                                                                    
016800*    ABRE LOS CUATRO ARCHIVOS, VERIFICA LOS FILE STATUS, Y                
016900*    PRECARGA LAS PROMOCIONES VIGENTES Y LOS CANJES YA                    
017000*    REGISTRADOS EN LAS TABLAS WS-TABLA-PROMOS Y WS-TABLA-USOS            
017100*    PARA QUE LA BUSQUEDA DE CADA TRANSACCION SEA POR TABLA Y NO          
017200*    POR RELECTURA DE ARCHIVO.                                            
017300 1000-INICIO.                                                             
017400     OPEN INPUT  VALIDACION-TRANS-FILE                                    
017500     OPEN INPUT  PROMOTION-FILE                                           
017600     OPEN INPUT  USER-PROMO-USAGE-FILE                                    
017700     OPEN OUTPUT VALIDACION-RESUL-FILE                                    
017800     IF NOT WS-VAL-OK OR NOT WS-PRO-OK OR NOT WS-UPU-OK                   
017900             OR NOT WS-VLR-OK                                             
018000         GO TO 9900-ERROR-APERTURA                                        
018100     END-IF                                                               
018200     PERFORM 1500-CALCULAR-FECHA-HOY                                      
018300     MOVE ZERO TO WS-CANT-PROMOS                                          
018400     READ PROMOTION-FILE                                                  
018500         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
018600     END-READ                                                             
018700*        CARGA TODA LA TABLA DE PROMOCIONES EN MEMORIA.                   
018800     PERFORM 1100-CARGAR-UNA-PROMO THRU 1100-EXIT                         
018900         UNTIL WS-PRO-FIN-ARCH                                            
019000     MOVE ZERO TO WS-CANT-USOS                                            
019100     READ USER-PROMO-USAGE-FILE                                           
019200         AT END SET WS-UPU-FIN-ARCH TO TRUE                               
019300     END-READ                                                             
019400*        CARGA TODO EL HISTORICO DE CANJES POR USUARIO EN MEMORIA.        
019500     PERFORM 1200-CARGAR-UN-USO THRU 1200-EXIT                            
019600         UNTIL WS-UPU-FIN-ARCH                                            
019700     READ VALIDACION-TRANS-FILE                                           
019800         AT END SET WS-FIN-TRANS TO TRUE                                  
019900     END-READ                                                             
020000     .                                                                    
020100*    BAJA UN RENGLON DEL ARCHIVO DE PROMOCIONES A LA TABLA                
020200*    WS-TABLA-PROMOS Y AVANZA LA LECTURA.                                 
020300 1100-CARGAR-UNA-PROMO.                                                   
020400     ADD 1 TO WS-CANT-PROMOS                                              
020500     SET WS-IXP TO WS-CANT-PROMOS                                         
020600     MOVE PRO-ID-PROMOCION   TO WS-P-ID-PROMOCION (WS-IXP)                
020700     MOVE PRO-CODIGO         TO WS-P-CODIGO   (WS-IXP)                    
020800     MOVE PRO-TOPE-USO       TO WS-P-TOPE-USO (WS-IXP)                    
020900     MOVE PRO-USOS-REALIZADOS TO WS-P-USOS-REALIZ (WS-IXP)                
021000     MOVE PRO-IND-VIGENTE    TO WS-P-IND-VIGENTE (WS-IXP)                 
021100     MOVE PRO-FECHA-DESDE    TO WS-P-FECHA-DESDE (WS-IXP)                 
021200     MOVE PRO-FECHA-HASTA    TO WS-P-FECHA-HASTA (WS-IXP)                 
021300     READ PROMOTION-FILE                                                  
021400         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
021500     END-READ                                                             
021600     .                                                                    
021700 1100-EXIT.                                                               
021800     EXIT.                                                                
021900*    BAJA UN RENGLON DEL ARCHIVO DE USOS A LA TABLA WS-TABLA-USOS         
022000*    Y AVANZA LA LECTURA.                                                 
022100 1200-CARGAR-UN-USO.                                                      
022200     ADD 1 TO WS-CANT-USOS                                                
022300     SET WS-IXU TO WS-CANT-USOS                                           
022400     MOVE UPU-ID-USUARIO    TO WS-U-ID-USUARIO (WS-IXU)                   
022500     MOVE UPU-ID-PROMOCION  TO WS-U-ID-PROMOCION (WS-IXU)                 
022600     READ USER-PROMO-USAGE-FILE                                           
022700         AT END SET WS-UPU-FIN-ARCH TO TRUE                               
022800     END-READ                                                             
022900     .                                                                    
023000 1200-EXIT.                                                               
023100     EXIT.                                                                
023200*    VENTANA DE SIGLO AGREGADA POR Y2K-0007.                              
023300 1500-CALCULAR-FECHA-HOY.                                                 
023400     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
023500     IF WS-FS-ANIO2 < 50                                                  
023600         MOVE 2000 TO WS-FH-SIGLO-ANIO                                    
023700     ELSE                                                                 
023800         MOVE 1900 TO WS-FH-SIGLO-ANIO                                    
023900     END-IF                                                               
024000     ADD WS-FS-ANIO2  TO WS-FH-SIGLO-ANIO                                 
024100     MOVE WS-FS-MES   TO WS-FH-MES                                        
024200     MOVE WS-FS-DIA   TO WS-FH-DIA                                        
024300     .                                                                    
024400*    VALIDA UNA TRANSACCION CONTRA LAS DOS TABLAS EN MEMORIA Y            
024500*    ESCRIBE EL RESULTADO.  EL ORDEN DE LAS VERIFICACIONES ES             
024600*    IMPORTANTE: PRIMERO SE BUSCA LA PROMOCION (CODIGO + VIGENCIA         
024700*    + FECHAS + CUPO), DESPUES SI YA FUE USADA POR ESTE MISMO             
024800*    USUARIO, Y RECIEN AL FINAL LA VERIFICACION REDUNDANTE DE             
024900*    TOPE DE CAMB-1206 QUE EN LA PRACTICA NUNCA SE DISPARA.               
025000 2000-VALIDAR-UNA-TRANS.                                                  
025100     MOVE VAL-ID-USUARIO TO VLR-ID-USUARIO WS-USUARIO-BUSCADO             
025200     MOVE VAL-COD-PROMO  TO VLR-COD-PROMO  WS-CODIGO-BUSCADO              
025300     MOVE ZERO           TO VLR-ID-PROMOCION WS-PROMOCION-BUSCADA         
025400     MOVE 'N' TO WS-SW-PROMO-HALLADA                                      
025500     SET WS-IXP TO 1                                                      
025600     PERFORM 3000-BUSCAR-PROMOCION THRU 3000-EXIT                         
025700         UNTIL WS-IXP > WS-CANT-PROMOS                                    
025800            OR WS-PROMO-HALLADA                                           
025900     IF NOT WS-PROMO-HALLADA                                              
026000*            NO CALZO POR CODIGO, VIGENCIA, FECHA O CUPO - SE             
026100*            INFORMA COMO INVALIDA O VENCIDA SIN DISTINGUIR CUAL          
026200*            DE LOS CUATRO FILTROS FUE EL QUE LA DEJO AFUERA.             
026300         SET VLR-INVALIDO-O-VENCIDO TO TRUE                               
026400     ELSE                                                                 
026500         MOVE WS-P-ID-PROMOCION (WS-IXP) TO VLR-ID-PROMOCION              
026600                                            WS-PROMOCION-BUSCADA          
026700         MOVE 'N' TO WS-SW-USO-HALLADO                                    
026800         SET WS-IXU TO 1                                                  
026900*            SE FIJA SI EL MISMO USUARIO YA CANJEO ESTA PROMOCION         
027000*            ANTES (CAMB-0703).                                           
027100         PERFORM 3500-BUSCAR-USO-PREVIO THRU 3500-EXIT                    
027200             UNTIL WS-IXU > WS-CANT-USOS                                  
027300                OR WS-USO-HALLADO                                         
027400         IF WS-USO-HALLADO                                                
027500             SET VLR-YA-USADO TO TRUE                                     
027600         ELSE                                                             
027700*                VERIFICACION DE TOPE DE CAMB-1206, PEDIDA POR            
027800*                AUDITORIA COMO SEGUNDA LINEA DE DEFENSA; COMO            
027900*                3000-BUSCAR-PROMOCION YA EXIGE CUPO DISPONIBLE           
028000*                PARA DAR LA PROMOCION POR ENCONTRADA, ESTE IF            
028100*                NUNCA VA A RESULTAR VERDADERO EN LA PRACTICA.            
028200             IF WS-P-TOPE-USO (WS-IXP) > ZERO                             
028300                     AND WS-P-USOS-REALIZ (WS-IXP)                        
028400                         NOT < WS-P-TOPE-USO (WS-IXP)                     
028500                 SET VLR-TOPE-SUPERADO TO TRUE                            
028600             ELSE                                                         
028700                 SET VLR-ES-VALIDO TO TRUE                                
028800             END-IF                                                       
028900         END-IF                                                           
029000     END-IF                                                               
029100     WRITE VLR-RESULTADO                                                  
029200     READ VALIDACION-TRANS-FILE                                           
029300         AT END SET WS-FIN-TRANS TO TRUE                                  
029400     END-READ                                                             
029500     .                                                                    
029600 2000-EXIT.                                                               
029700     EXIT.                                                                
029800*    UN CODIGO SOLO SE CONSIDERA ENCONTRADO SI CALZA POR CODIGO,          
029900*    ESTA VIGENTE, DENTRO DE VENTANA DE FECHAS Y TODAVIA TIENE            
030000*    CUPO DE USOS DISPONIBLE.  POR ESO LA VERIFICACION DE TOPE DE         
030100*    CAMB-1206 EN 2000-VALIDAR-UNA-TRANS ES REDUNDANTE CON ESTE           
030200*    FILTRO - SE MANTIENE TAL CUAL QUEDO EN AQUEL PEDIDO, PERO EN         
030300*    LA PRACTICA NUNCA SE VA A DISPARAR PORQUE UNA PROMOCION SIN          
030400*    CUPO YA QUEDA AFUERA ACA Y CAE COMO INVALIDA O VENCIDA.              
030500 3000-BUSCAR-PROMOCION.                                                   
030600*        COMPARA CODIGO, VIGENCIA, FECHAS Y CUPO CONTRA EL                
030700*        RENGLON ACTUAL DE LA TABLA; SI NO CALZA AVANZA AL                
030800*        PROXIMO RENGLON.                                                 
030900     IF WS-P-CODIGO (WS-IXP) = WS-CODIGO-BUSCADO                          
031000             AND WS-P-IND-VIGENTE (WS-IXP) = 'Y'                          
031100             AND ( WS-P-FECHA-DESDE (WS-IXP) = ZERO                       
031200                OR WS-FECHA-HOY NOT < WS-P-FECHA-DESDE (WS-IXP) )         
031300             AND ( WS-P-FECHA-HASTA (WS-IXP) = ZERO                       
031400                OR WS-FECHA-HOY NOT > WS-P-FECHA-HASTA (WS-IXP) )         
031500             AND ( WS-P-TOPE-USO (WS-IXP) = ZERO                          
031600                OR WS-P-USOS-REALIZ (WS-IXP)                              
031700                       < WS-P-TOPE-USO (WS-IXP) )                         
031800         SET WS-PROMO-HALLADA TO TRUE                                     
031900     ELSE                                                                 
032000*            NO CALZA POR ALGUNO DE LOS CUATRO FILTROS; SE                
032100*            AVANZA EL INDICE PARA PROBAR EL SIGUIENTE RENGLON.           
032200         SET WS-IXP UP BY 1                                               
032300     END-IF                                                               
032400     .                                                                    
032500 3000-EXIT.                                                               
032600     EXIT.                                                                
032700*    RECORRE LA TABLA WS-TABLA-USOS BUSCANDO UN RENGLON CON EL            
032800*    MISMO PAR USUARIO/PROMOCION QUE SE ESTA VALIDANDO; SI LO             
032900*    ENCUENTRA QUIERE DECIR QUE ESE USUARIO YA CANJEO ESTE CODIGO.        
033000 3500-BUSCAR-USO-PREVIO.                                                  
033100     ADD 1 TO WS-CONT-CICLOS-USO                                          
033200     IF WS-U-ID-USUARIO (WS-IXU) = WS-USUARIO-BUSCADO                     
033300             AND WS-U-ID-PROMOCION (WS-IXU) = WS-PROMOCION-BUSCADA        
033400         SET WS-USO-HALLADO TO TRUE                                       
033500     ELSE                                                                 
033600         SET WS-IXU UP BY 1                                               
033700     END-IF                                                               
033800     .                                                                    
033900 3500-EXIT.                                                               
034000     EXIT.                                                                
034100*    CIERRE NORMAL: NO HAY NADA QUE REGRABAR, LAS TABLAS SON DE           
034200*    SOLO LECTURA EN ESTE PROGRAMA.                                       
034300 9000-FINAL.                                                              
034400     CLOSE VALIDACION-TRANS-FILE                                          
034500     CLOSE PROMOTION-FILE                                                 
034600     CLOSE USER-PROMO-USAGE-FILE                                          
034700     CLOSE VALIDACION-RESUL-FILE                                          
034800     .                                                                    
034900*    CUALQUIER ARCHIVO QUE NO ABRIO EN '00' HACE QUE EL PROGRAMA          
035000*    MUESTRE LOS CUATRO FILE STATUS Y CORTE POR STOP RUN SIN              
035100*    TOCAR LOS ARCHIVOS DE SALIDA.                                        
035200 9900-ERROR-APERTURA.                                                     
035300     DISPLAY 'PRCVAL01 - ERROR AL ABRIR ARCHIVOS - FIN ANORMAL'           
035400     DISPLAY 'VAL=' WS-STATUS-VAL ' PRO=' WS-STATUS-PRO                   
035500     DISPLAY 'UPU=' WS-STATUS-UPU ' VLR=' WS-STATUS-VLR                   
035600     STOP RUN                                                             
035700     .                                                                    
