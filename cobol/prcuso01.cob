000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRCUSO01.                                                 
000300 AUTHOR.        G PALLARES.                                               
000400 INSTALLATION.  GERENCIA DE MEDIOS DE PAGO - SECTOR CUPONES.              
000500 DATE-WRITTEN.  05-08-1994.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.           
000800*****************************************************************         
000900* PRCUSO01 - REGISTRACION DE CANJE DE PROMOCION.                 *        
001000*                                                                *        
001100* DEJA CONSTANCIA DE QUE UN USUARIO CANJEO UNA PROMOCION EN UN  *         
001200* PEDIDO DETERMINADO Y ACTUALIZA EL CONTADOR DE USOS DE LA      *         
001300* PROMOCION.  SE INVOCA SOLO (PROGRAMA PRINCIPAL DE UNA CORRIDA *         
001400* DE CANJES DIFERIDOS) O LLAMADO POR PRCPED01 AL CONFIRMAR UN   *         
001500* PEDIDO CON PROMOCION.                                          *        
001600*****************************************************************         
001700* BITACORA DE MODIFICACIONES                                    *         
001800*****************************************************************         
001900* FECHA      PROGRAMADOR       PETICION   DESCRIPCION           *         
002000* ---------- ----------------- ---------- --------------------- *         
002100* 05-08-1994 G PALLARES        INICIAL    ALTA DEL PROGRAMA,     *        
002200*                                          SOLO COMO PROGRAMA     *       
002300*                                          PRINCIPAL.             *       
002400* 02-21-1996 L FERRARI         CAMB-0834  SE HABILITA COMO       *        
002500*                                          SUBPROGRAMA (LINKAGE   *       
002600*                                          SECTION) PARA QUE LO   *       
002700*                                          LLAME PRCPED01.        *       
002800* 09-30-1998 L FERRARI         Y2K-0008   VENTANA DE SIGLO PARA  *        
002900*                                          ACCEPT FROM DATE.       *      
003000* 10-05-2009 D ACOSTA          CAMB-1623  SI NO SE ENCUENTRA LA  *        
003100*                                          PROMOCION POR CODIGO,  *       
003200*                                          SE RECHAZA EL CANJE EN *       
003300*                                          LUGAR DE GRABARLO CON  *       
003400*                                          ID DE PROMOCION CERO.  *       
003500* 03-14-2012 D ACOSTA          CAMB-1789  ACLARACION: ESTE       *        
003600*                                          SISTEMA NO TIENE UN    *       
003700*                                          MAESTRO DE USUARIOS -  *       
003800*                                          LK-ID-USUARIO SE TOMA  *       
003900*                                          TAL CUAL LO MANDA EL   *       
004000*                                          LLAMADOR (PRCPED01 O   *       
004100*                                          LA CORRIDA DE CANJES   *       
004200*                                          DIFERIDOS) Y NO SE     *       
004300*                                          VALIDA CONTRA NADA;    *       
004400*                                          SOLO SE RECHAZA EL     *       
004500*                                          CANJE POR CODIGO DE    *       
004600*                                          PROMOCION INEXISTENTE. *       
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER. IBM-3090.                                               
005100 OBJECT-COMPUTER. IBM-3090.                                               
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     CLASS CLASE-NUMERICA   IS '0' THRU '9'                               
005500     UPSI-0 ON STATUS IS UPSI-0-ACTIVADO.                                 
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT PROMOTION-FILE        ASSIGN TO PROMFILE                      
005900            ORGANIZATION IS LINE SEQUENTIAL                               
006000            FILE STATUS IS WS-STATUS-PRO.                                 
006100     SELECT USER-PROMO-USAGE-FILE ASSIGN TO USOPROMO                      
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS IS WS-STATUS-UPU.                                 
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  PROMOTION-FILE                                                       
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 220 CHARACTERS.                                      
006900 01  PRO-REGISTRO.                                                        
007000     COPY PRCTPRO.                                                        
007100 FD  USER-PROMO-USAGE-FILE                                                
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 040 CHARACTERS.                                      
007400 01  UPU-REGISTRO.                                                        
007500     COPY PRCTUPU.                                                        
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WS-ESTADOS-ARCHIVO.                                                  
007800     05 WS-STATUS-PRO        PIC XX.                                      
007900        88 WS-PRO-OK               VALUE '00'.                            
008000        88 WS-PRO-FIN-ARCH         VALUE '10'.                            
008100     05 WS-STATUS-UPU        PIC XX.                                      
008200        88 WS-UPU-OK               VALUE '00'.                            
008300     05 FILLER                PIC X(04).                                  
008400 01  WS-SWITCHES.                                                         
008500     05 WS-SW-PROMO-HALLADA  PIC X      VALUE 'N'.                        
008600        88 WS-PROMO-HALLADA              VALUE 'S'.                       
008700     05 FILLER                PIC X(04).                                  
008800 01  WS-FECHA-SISTEMA.                                                    
008900     05 WS-FS-ANIO2           PIC 99.                                     
009000     05 WS-FS-MES             PIC 99.                                     
009100     05 WS-FS-DIA             PIC 99.                                     
009200 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA                      
009300                             PIC 9(06).                                   
009400 01  WS-FECHA-HOY             PIC 9(08).                                  
009500 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
009600     05 WS-FH-SIGLO-ANIO      PIC 9(04).                                  
009700     05 WS-FH-MES             PIC 9(02).                                  
009800     05 WS-FH-DIA             PIC 9(02).                                  
009900 01  WS-CONTADORES.                                                       
010000     05 WS-CANT-PROMOS        PIC 9(04) COMP VALUE ZERO.                  
010100     05 FILLER                PIC X(04).                                  
010200 01  WS-AREA-BUSQUEDA.                                                    
010300     05 WS-CODIGO-BUSCADO     PIC X(20).                                  
010400     05 WS-CODIGO-BUSCADO-R REDEFINES WS-CODIGO-BUSCADO.                  
010500        10 WS-CB-PREFIJO      PIC X(02).                                  
010600        10 WS-CB-RESTO        PIC X(18).                                  
010700     05 FILLER                PIC X(04).                                  
010800 01  WS-TABLA-PROMOS.                                                     
010900     05 WS-PROMO OCCURS 500 TIMES INDEXED BY WS-IXP.                      
011000        10 WS-P-ID-PROMOCION  PIC 9(09).                                  
011100        10 WS-P-CODIGO        PIC X(20).                                  
011200        10 WS-P-USOS-REALIZ   PIC 9(07).                                  
011300        10 FILLER             PIC X(04).                                  
011400 LINKAGE SECTION.                                                         
011500 01  LK-PARAMETROS-USO.                                                   
011600     05 LK-ID-USUARIO          PIC 9(09).                                 
011700     05 LK-COD-PROMO           PIC X(20).                                 
011800     05 LK-ID-PEDIDO           PIC 9(09).                                 
011900*                       'S' = CANJE REGISTRADO, 'N' = RECHAZADO           
012000     05 LK-IND-RESULTADO       PIC X(01).                                 
012100        88 LK-CANJE-OK               VALUE 'S'.                           
012200        88 LK-CANJE-RECHAZADO        VALUE 'N'.                           
012300 PROCEDURE DIVISION USING LK-PARAMETROS-USO.                              
012400*    PARRAFO UNICO DE ARRANQUE; DEJA TODO ABIERTO Y CARGADO ANTES         
012500*    DE RESOLVER EL CANJE QUE PIDE EL LLAMADOR (O LA CORRIDA).            
012600 0000-PRINCIPAL.                                                          
012700     PERFORM 1000-INICIO                                                  
012800*        REGISTRA (O RECHAZA) EL CANJE PUNTUAL DE ESTA INVOCACION.        
012900     PERFORM 2000-REGISTRAR-CANJE THRU 2000-EXIT                          
013000     PERFORM 9000-FINAL                                                   
013100     GOBACK                                                               
013200     .                                                                    
013300*    ABRE LOS DOS ARCHIVOS Y TRAE A MEMORIA LA TABLA DE                   
013400*    PROMOCIONES VIGENTES PARA PODER RESOLVER EL CANJE POR                
013500*    BUSQUEDA EN TABLA, SIN ANDAR LEYENDO EL MAESTRO A CADA RATO.         
013600 1000-INICIO.                                                             
013700     OPEN I-O PROMOTION-FILE                                              
013800     OPEN EXTEND USER-PROMO-USAGE-FILE                                    
013900     IF NOT WS-PRO-OK                                                     
014000         GO TO 9900-ERROR-APERTURA                                        
014100     END-IF                                                               
014200     PERFORM 1500-CALCULAR-FECHA-HOY                                      
014300     MOVE ZERO TO WS-CANT-PROMOS                                          
014400     READ PROMOTION-FILE                                                  
014500         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
014600     END-READ                                                             
014700*        CARGA RENGLON POR RENGLON HASTA FIN DE ARCHIVO; EL               
014800*        MAESTRO QUEDA POSICIONADO AL FINAL PARA EL REGRABADO             
014900*        POSTERIOR (VER 2500-ACTUALIZAR-PROMOCION).                       
015000     PERFORM 1100-CARGAR-UNA-PROMO THRU 1100-EXIT                         
015100         UNTIL WS-PRO-FIN-ARCH                                            
015200     .                                                                    
015300*    UN RENGLON DE LA TABLA POR CADA LECTURA; SOLO SE RETIENEN LOS        
015400*    TRES CAMPOS QUE ESTE PROGRAMA NECESITA PARA EL CANJE.                
015500 1100-CARGAR-UNA-PROMO.                                                   
015600     ADD 1 TO WS-CANT-PROMOS                                              
015700     SET WS-IXP TO WS-CANT-PROMOS                                         
015800     MOVE PRO-ID-PROMOCION    TO WS-P-ID-PROMOCION (WS-IXP)               
015900     MOVE PRO-CODIGO          TO WS-P-CODIGO   (WS-IXP)                   
016000     MOVE PRO-USOS-REALIZADOS TO WS-P-USOS-REALIZ (WS-IXP)                
016100     READ PROMOTION-FILE                                                  
016200         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
016300     END-READ                                                             
016400     .                                                                    
016500 1100-EXIT.                                                               
016600     EXIT.                                                                
016700*    VENTANA DE SIGLO AGREGADA POR Y2K-0008.                              
016800 1500-CALCULAR-FECHA-HOY.                                                 
016900     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
017000     IF WS-FS-ANIO2 < 50                                                  
017100         MOVE 2000 TO WS-FH-SIGLO-ANIO                                    
017200     ELSE                                                                 
017300         MOVE 1900 TO WS-FH-SIGLO-ANIO                                    
017400     END-IF                                                               
017500     ADD WS-FS-ANIO2  TO WS-FH-SIGLO-ANIO                                 
017600     MOVE WS-FS-MES   TO WS-FH-MES                                        
017700     MOVE WS-FS-DIA   TO WS-FH-DIA                                        
017800     .                                                                    
017900*    CAMB-1623: SI EL CODIGO NO SE ENCUENTRA EN LA TABLA, EL              
018000*    CANJE SE RECHAZA - YA NO SE GRABA CON ID DE PROMOCION CERO.          
018100*    CAMB-1789: NO EXISTE EN ESTE SISTEMA UN MAESTRO DE USUARIOS          
018200*    CONTRA EL CUAL VALIDAR LK-ID-USUARIO (LA UNICA CLAVE DE              
018300*    USUARIO QUE TENEMOS ES LA QUE VIAJA DENTRO DE                        
018400*    USER-PROMOTION-USAGE); POR ESO EL RECHAZO DE ESTE PARRAFO            
018500*    CUBRE SOLO CODIGO DE PROMOCION INEXISTENTE, NO USUARIO               
018600*    INEXISTENTE.                                                         
018700*    CAMB-1623: SI EL CODIGO DE PROMOCION RECIBIDO EN                     
018800*    LK-COD-PROMO NO APARECE EN LA TABLA, EL CANJE SE RECHAZA DE          
018900*    ENTRADA - NO SE GRABA NADA EN USER-PROMO-USAGE-FILE.                 
019000 2000-REGISTRAR-CANJE.                                                    
019100     MOVE LK-COD-PROMO TO WS-CODIGO-BUSCADO                               
019200     MOVE 'N' TO WS-SW-PROMO-HALLADA                                      
019300     SET WS-IXP TO 1                                                      
019400     PERFORM 2100-BUSCAR-PROMOCION THRU 2100-EXIT                         
019500         UNTIL WS-IXP > WS-CANT-PROMOS                                    
019600            OR WS-PROMO-HALLADA                                           
019700     IF NOT WS-PROMO-HALLADA                                              
019800         SET LK-CANJE-RECHAZADO TO TRUE                                   
019900     ELSE                                                                 
020000*            SE GRABA EL RENGLON DE USO CON LOS TRES DATOS QUE            
020100*            TRAE EL LLAMADOR (USUARIO, PEDIDO) MAS LA FECHA DE           
020200*            HOY, Y LUEGO SE ACTUALIZA EL CONTADOR DE USOS EN EL          
020300*            MAESTRO DE PROMOCIONES.                                      
020400         MOVE LK-ID-USUARIO   TO UPU-ID-USUARIO                           
020500         MOVE WS-P-ID-PROMOCION (WS-IXP) TO UPU-ID-PROMOCION              
020600         MOVE LK-ID-PEDIDO    TO UPU-ID-PEDIDO                            
020700         MOVE WS-FECHA-HOY    TO UPU-FECHA-CANJE                          
020800         WRITE UPU-REGISTRO                                               
020900         PERFORM 2500-ACTUALIZAR-PROMOCION THRU 2500-EXIT                 
021000         SET LK-CANJE-OK TO TRUE                                          
021100     END-IF                                                               
021200     .                                                                    
021300 2000-EXIT.                                                               
021400     EXIT.                                                                
021500*    BUSQUEDA SECUENCIAL EN LA TABLA POR CODIGO UNICAMENTE; NO SE         
021600*    VUELVE A VALIDAR VIGENCIA NI CUPO PORQUE ESO YA LO HIZO              
021700*    PRCVAL01 (O PRCPED01) ANTES DE CONFIRMAR EL PEDIDO.                  
021800 2100-BUSCAR-PROMOCION.                                                   
021900     IF WS-P-CODIGO (WS-IXP) = WS-CODIGO-BUSCADO                          
022000         SET WS-PROMO-HALLADA TO TRUE                                     
022100     ELSE                                                                 
022200         SET WS-IXP UP BY 1                                               
022300     END-IF                                                               
022400     .                                                                    
022500 2100-EXIT.                                                               
022600     EXIT.                                                                
022700*    EL MAESTRO DE PROMOCIONES ESTA ABIERTO I-O Y POSICIONADO AL          
022800*    FINAL POR LA CARGA INICIAL (READ HASTA FIN DE ARCHIVO); POR          
022900*    ESO SE REABRE PARA EL REGRABADO SECUENCIAL DEL REGISTRO QUE          
023000*    CORRESPONDE A LA PROMOCION CANJEADA.                                 
023100 2500-ACTUALIZAR-PROMOCION.                                               
023200     CLOSE PROMOTION-FILE                                                 
023300     OPEN I-O PROMOTION-FILE                                              
023400     MOVE 'N' TO WS-SW-PROMO-HALLADA                                      
023500*    BARRE EL MAESTRO DESDE EL PRINCIPIO HASTA DAR CON EL                 
023600*    RENGLON CUYO ID DE PROMOCION COINCIDE CON EL HALLADO EN LA           
023700*    TABLA; RECIEN AHI SE SUMA UN USO Y SE REGRABA.                       
023800 2500-LEER-SIGUIENTE.                                                     
023900     READ PROMOTION-FILE                                                  
024000         AT END GO TO 2500-EXIT                                           
024100     END-READ                                                             
024200     IF PRO-ID-PROMOCION = WS-P-ID-PROMOCION (WS-IXP)                     
024300         ADD 1 TO PRO-USOS-REALIZADOS                                     
024400         REWRITE PRO-REGISTRO                                             
024500     ELSE                                                                 
024600         GO TO 2500-LEER-SIGUIENTE                                        
024700     END-IF                                                               
024800     .                                                                    
024900 2500-EXIT.                                                               
025000     EXIT.                                                                
025100*    CIERRE NORMAL; EL MAESTRO DE PROMOCIONES QUEDA TAL COMO LO           
025200*    DEJO 2500-ACTUALIZAR-PROMOCION (O SIN REABRIR, SI EL CANJE           
025300*    FUE RECHAZADO Y NUNCA SE LLEGO A ESE PARRAFO).                       
025400 9000-FINAL.                                                              
025500     CLOSE PROMOTION-FILE                                                 
025600     CLOSE USER-PROMO-USAGE-FILE                                          
025700     .                                                                    
025800*    NO SE PUDO ABRIR ALGUNO DE LOS DOS ARCHIVOS; SE MUESTRAN LOS         
025900*    FILE STATUS PARA DIAGNOSTICO Y SE CORTA SIN PROCESAR NADA.           
026000 9900-ERROR-APERTURA.                                                     
026100     DISPLAY 'PRCUSO01 - ERROR AL ABRIR ARCHIVOS - FIN ANORMAL'           
026200     DISPLAY 'PRO=' WS-STATUS-PRO ' UPU=' WS-STATUS-UPU                   
026300     GOBACK                                                               
026400     .                                                                    
