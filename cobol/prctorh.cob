000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTORH)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTORH))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(ORH-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTORH                            *00120000
001300* CABECERA DE PEDIDO - RUBROS DE TARIFACION APLICADOS AL PEDIDO  *00130000
001400* LONGITUD DE REGISTRO.: 050 CARACTERES                          *00140000
001500* CLAVES                                                         *00150000
001600* ------> PRINCIPAL....: ORH-ID-PEDIDO                           *00160000
001700******************************************************************00170000
001800 01  ORH.                                                        00180000
001900*                       ID DEL PEDIDO                             00190000
002000     10 ORH-ID-PEDIDO         PIC 9(09).                          00200000
002100*                       ID DEL CARRITO DE ORIGEN                  00210000
002200     10 ORH-ID-CARRITO        PIC 9(09).                          00220000
002300*                       SUBTOTAL ( = PRE-TOTAL-ORIGINAL )          00230000
002400     10 ORH-SUBTOTAL          PIC S9(09)V99 USAGE COMP-3.         00240000
002500*                       DESCUENTO ( = PRE-MONTO-DESCUENTO )        00250000
002600     10 ORH-DESCUENTO         PIC S9(09)V99 USAGE COMP-3.         00260000
002700*                       TOTAL ( = PRE-TOTAL-FINAL )                00270000
002800     10 ORH-TOTAL             PIC S9(09)V99 USAGE COMP-3.         00280000
002900     10 FILLER                PIC X(13).                          00290000
003000******************************************************************00300000
003100* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 5    *00310000
003200******************************************************************00320000
