000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTPRO)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTPRO))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(PRO-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTPRO                            *00120000
001300* TABLA DE CODIGOS DE PROMOCION - TARIFACION DINAMICA            *00130000
001400* UNA FILA POR CODIGO.  CLAVE ALTERNATIVA POR CODIGO, UNICA.     *00140000
001500* LONGITUD DE REGISTRO.: 220 CARACTERES                          *00150000
001600* CLAVES                                                         *00160000
001700* ------> PRINCIPAL....: PRO-ID-PROMOCION                        *00170000
001800* ------> ALTERNATIVA 1: PRO-CODIGO (SE GRABA EN MAYUSCULAS)     *00180000
001900******************************************************************00190000
002000 01  PRO.                                                        00200000
002100*                       ID DE LA PROMOCION                        00210000
002200     10 PRO-ID-PROMOCION      PIC 9(09).                          00220000
002300*                       NOMBRE DE LA PROMOCION                     00230000
002400     10 PRO-NOMBRE            PIC X(60).                          00240000
002500*                       CODIGO UNICO, GRABADO EN MAYUSCULAS        00250000
002600     10 PRO-CODIGO            PIC X(20).                          00260000
002700*                       TIPO DE DESCUENTO                          00270000
002800     10 PRO-TIPO-DESC         PIC X(13).                          00280000
002900        88 PRO-DESC-PORCENTAJE      VALUE 'PERCENTAGE   '.        00290000
003000        88 PRO-DESC-MONTO-FIJO      VALUE 'FIXED_AMOUNT '.        00300000
003100*                       VALOR DEL DESCUENTO ( % O MONTO FIJO )     00310000
003200     10 PRO-VALOR-DESC        PIC S9(09)V99 USAGE COMP-3.         00320000
003300*                       MONTO MINIMO DE PEDIDO, CERO = SIN MINIMO  00330000
003400     10 PRO-MONTO-MIN-PED     PIC S9(09)V99 USAGE COMP-3.         00340000
003500*                       TOPE AL DESCUENTO CALCULADO, CERO=SIN TOPE00350000
003600     10 PRO-TOPE-DESC         PIC S9(09)V99 USAGE COMP-3.         00360000
003700*                       CANTIDAD MAXIMA DE CANJES, CERO=ILIMITADO 00370000
003800     10 PRO-TOPE-USO          PIC 9(07).                          00380000
003900*                       CANTIDAD DE CANJES REALIZADOS A LA FECHA  00390000
004000     10 PRO-USOS-REALIZADOS   PIC 9(07).                          00400000
004100*                       FECHA DESDE DE VIGENCIA ( CCYYMMDD )       00410000
004200     10 PRO-FECHA-DESDE       PIC 9(08).                          00420000
004300*                       VISTA ALTERNATIVA DE FECHA DESDE POR       00430000
004400*                       ANIO/MES/DIA, USADA POR LOS CORTES MES    00440000
004500     10 PRO-FECHA-DESDE-AMD REDEFINES                             00450000
004600        PRO-FECHA-DESDE.                                          00460000
004700        15 PRO-FD-ANIO        PIC 9(04).                          00470000
004800        15 PRO-FD-MES         PIC 9(02).                          00480000
004900        15 PRO-FD-DIA         PIC 9(02).                          00490000
005000*                       FECHA HASTA DE VIGENCIA ( CCYYMMDD )       00500000
005100     10 PRO-FECHA-HASTA       PIC 9(08).                          00510000
005200*                       INDICADOR DE VIGENCIA                      00520000
005300     10 PRO-IND-VIGENTE       PIC X(01).                          00530000
005400        88 PRO-VIGENTE              VALUE 'Y'.                    00540000
005500        88 PRO-NO-VIGENTE           VALUE 'N'.                    00550000
005600*                       RESTRICCION OPCIONAL DE RUBRO/CATEGORIA    00560000
005700     10 PRO-CATEGORIA         PIC X(40).                          00570000
005800*                       RESTRICCION OPCIONAL DE MARCA              00580000
005900     10 PRO-MARCA             PIC X(40).                          00590000
006000     10 FILLER                PIC X(18).                          00600000
006100******************************************************************00610000
006200* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 13   *00620000
006300******************************************************************00630000
