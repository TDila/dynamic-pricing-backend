000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTCAH)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTCAH))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(CAH-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTCAH                            *00120000
001300* CABECERA DE CARRITO - MOTOR DE TARIFACION DINAMICA             *00130000
001400* LONGITUD DE REGISTRO.: 040 CARACTERES                          *00140000
001500* CLAVES                                                         *00150000
001600* ------> PRINCIPAL....: CAH-ID-CARRITO                          *00160000
001700******************************************************************00170000
001800 01  CAH.                                                        00180000
001900*                       ID-CARRITO                                00190000
002000     10 CAH-ID-CARRITO        PIC 9(09).                          00200000
002100*                       ID-USUARIO COMPRADOR                      00210000
002200     10 CAH-ID-USUARIO        PIC 9(09).                          00220000
002300*                       CANTIDAD DE RENGLONES EN EL CARRITO        00230000
002400     10 CAH-CANT-RENGLON      PIC 9(03).                          00240000
002500*                       CODIGO DE PROMOCION INGRESADO, BLANCO=NO  00250000
002600     10 CAH-COD-PROMO-IN      PIC X(20).                          00260000
002700     10 FILLER                PIC X(07).                          00270000
002800******************************************************************00280000
002900* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 4    *00290000
003000******************************************************************00300000
