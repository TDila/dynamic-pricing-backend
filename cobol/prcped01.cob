000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRCPED01.                                                 
000300 AUTHOR.        L FERRARI.                                                
000400 INSTALLATION.  GERENCIA DE MEDIOS DE PAGO - SECTOR CUPONES.              
000500 DATE-WRITTEN.  02-21-1996.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.           
000800*****************************************************************         
000900* PRCPED01 - ALTA DE PEDIDO A PARTIR DEL RESULTADO DE           *         
001000* TARIFACION.                                                    *        
001100*                                                                *        
001200* TOMA EL RESULTADO DE TARIFACION DE CADA CARRITO (SALIDA DE    *         
001300* PRCCAL01), LA CABECERA Y LOS RENGLONES DEL CARRITO, Y          *        
001400* CONFIRMA EL PEDIDO: GRABA CABECERA Y RENGLONES DE PEDIDO,      *        
001500* DESCUENTA STOCK DEL MAESTRO DE PRODUCTOS Y, SI CORRESPONDE,    *        
001600* LLAMA A PRCUSO01 PARA DEJAR CONSTANCIA DEL CANJE DE            *        
001700* PROMOCION.  NO GENERA COBRO NI NUMERO DE PEDIDO "OFICIAL" -    *        
001800* ESO LO HACE EL SISTEMA EN LINEA; ACA EL NUMERO DE PEDIDO ES    *        
001900* PROVISORIO (FECHA + SECUENCIA DE CORRIDA) SOLO PARA TRAZAR     *        
002000* CABECERA Y RENGLONES ENTRE SI.                                 *        
002100*****************************************************************         
002200* BITACORA DE MODIFICACIONES                                    *         
002300*****************************************************************         
002400* FECHA      PROGRAMADOR       PETICION   DESCRIPCION           *         
002500* ---------- ----------------- ---------- --------------------- *         
002600* 02-21-1996 L FERRARI         INICIAL    ALTA DEL PROGRAMA.    *         
002700* 09-30-1998 L FERRARI         Y2K-0009   VENTANA DE SIGLO PARA *         
002800*                                          ACCEPT FROM DATE Y    *        
002900*                                          PARA EL NUMERO DE      *       
003000*                                          PEDIDO PROVISORIO.     *       
003100* 08-17-2001 M QUIROGA         CAMB-1207  SI FALTA STOCK EN      *        
003200*                                          CUALQUIER RENGLON, SE *        
003300*                                          RECHAZA TODO EL        *       
003400*                                          PEDIDO (ANTES SOLO SE *        
003500*                                          OMITIA EL RENGLON).    *       
003600* 06-11-2004 M QUIROGA         CAMB-1351  SE LLAMA A PRCUSO01    *        
003700*                                          EN LUGAR DE GRABAR LA  *       
003800*                                          BITACORA DE CANJES     *       
003900*                                          DIRECTAMENTE DESDE     *       
004000*                                          ESTE PROGRAMA.         *       
004100* 10-05-2009 D ACOSTA          CAMB-1624  EL MAESTRO DE          *        
004200*                                          PRODUCTOS SE REGRABA   *       
004300*                                          COMPLETO AL FINAL DE   *       
004400*                                          LA CORRIDA EN LUGAR DE *       
004500*                                          RENGLON POR RENGLON.   *       
004600*****************************************************************         
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER. IBM-3090.                                               
005000 OBJECT-COMPUTER. IBM-3090.                                               
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS CLASE-NUMERICA   IS '0' THRU '9'                               
005400     UPSI-0 ON STATUS IS UPSI-0-ACTIVADO.                                 
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT PRICE-RESULT-FILE  ASSIGN TO PRCOUT                           
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS IS WS-STATUS-PRE.                                 
006000     SELECT CART-HEADER-FILE   ASSIGN TO CARTHDR                          
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS IS WS-STATUS-CAH.                                 
006300     SELECT CART-ITEM-FILE     ASSIGN TO CARTITM                          
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS IS WS-STATUS-CAR.                                 
006600     SELECT PRODUCT-FILE       ASSIGN TO PRODFILE                         
006700            ORGANIZATION IS LINE SEQUENTIAL                               
006800            FILE STATUS IS WS-STATUS-PRD.                                 
006900     SELECT ORDER-HEADER-FILE  ASSIGN TO PEDHDR                           
007000            ORGANIZATION IS LINE SEQUENTIAL                               
007100            FILE STATUS IS WS-STATUS-ORH.                                 
007200     SELECT ORDER-LINE-FILE    ASSIGN TO PEDREN                           
007300            ORGANIZATION IS LINE SEQUENTIAL                               
007400            FILE STATUS IS WS-STATUS-ORL.                                 
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  PRICE-RESULT-FILE                                                    
007800     LABEL RECORDS ARE STANDARD                                           
007900     RECORD CONTAINS 1300 CHARACTERS.                                     
008000 01  PRE-REGISTRO.                                                        
008100     COPY PRCTPRE.                                                        
008200 FD  CART-HEADER-FILE                                                     
008300     LABEL RECORDS ARE STANDARD                                           
008400     RECORD CONTAINS 040 CHARACTERS.                                      
008500 01  CAH-REGISTRO.                                                        
008600     COPY PRCTCAH.                                                        
008700 FD  CART-ITEM-FILE                                                       
008800     LABEL RECORDS ARE STANDARD                                           
008900     RECORD CONTAINS 040 CHARACTERS.                                      
009000 01  CAR-REGISTRO.                                                        
009100     COPY PRCTCAR.                                                        
009200 FD  PRODUCT-FILE                                                         
009300     LABEL RECORDS ARE STANDARD                                           
009400     RECORD CONTAINS 110 CHARACTERS.                                      
009500 01  PRD-REGISTRO.                                                        
009600     COPY PRCTPRD.                                                        
009700 FD  ORDER-HEADER-FILE                                                    
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 050 CHARACTERS.                                      
010000 01  ORH-REGISTRO.                                                        
010100     COPY PRCTORH.                                                        
010200 FD  ORDER-LINE-FILE                                                      
010300     LABEL RECORDS ARE STANDARD                                           
010400     RECORD CONTAINS 045 CHARACTERS.                                      
010500 01  ORL-REGISTRO.                                                        
010600     COPY PRCTORL.                                                        
010700 WORKING-STORAGE SECTION.                                                 
010800 01  WS-ESTADOS-ARCHIVO.                                                  
010900     05 WS-STATUS-PRE        PIC XX.                                      
011000        88 WS-PRE-OK               VALUE '00'.                            
011100        88 WS-PRE-FIN-ARCH         VALUE '10'.                            
011200     05 WS-STATUS-CAH        PIC XX.                                      
011300        88 WS-CAH-OK               VALUE '00'.                            
011400        88 WS-CAH-FIN-ARCH         VALUE '10'.                            
011500     05 WS-STATUS-CAR        PIC XX.                                      
011600        88 WS-CAR-OK               VALUE '00'.                            
011700        88 WS-CAR-FIN-ARCH         VALUE '10'.                            
011800     05 WS-STATUS-PRD        PIC XX.                                      
011900        88 WS-PRD-OK               VALUE '00'.                            
012000        88 WS-PRD-FIN-ARCH         VALUE '10'.                            
012100     05 WS-STATUS-ORH        PIC XX.                                      
012200        88 WS-ORH-OK               VALUE '00'.                            
012300     05 WS-STATUS-ORL        PIC XX.                                      
012400        88 WS-ORL-OK               VALUE '00'.                            
012500     05 FILLER                PIC X(04).                                  
012600 01  WS-SWITCHES.                                                         
012700     05 WS-SW-FIN-CABECERAS  PIC X      VALUE 'N'.                        
012800        88 WS-FIN-CABECERAS              VALUE 'S'.                       
012900     05 WS-SW-FIN-RENGLONES  PIC X      VALUE 'N'.                        
013000        88 WS-FIN-RENGLONES              VALUE 'S'.                       
013100     05 WS-SW-STOCK-INSUF    PIC X      VALUE 'N'.                        
013200        88 WS-STOCK-INSUFICIENTE         VALUE 'S'.                       
013300     05 WS-SW-PRODUCTO-HALL  PIC X      VALUE 'N'.                        
013400        88 WS-PRODUCTO-HALLADO           VALUE 'S'.                       
013500     05 FILLER                PIC X(04).                                  
013600 01  WS-FECHA-SISTEMA.                                                    
013700     05 WS-FS-ANIO2           PIC 99.                                     
013800     05 WS-FS-MES             PIC 99.                                     
013900     05 WS-FS-DIA             PIC 99.                                     
014000 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA                      
014100                             PIC 9(06).                                   
014200 01  WS-FECHA-HOY             PIC 9(08).                                  
014300 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
014400     05 WS-FH-SIGLO-ANIO      PIC 9(04).                                  
014500     05 WS-FH-MES             PIC 9(02).                                  
014600     05 WS-FH-DIA             PIC 9(02).                                  
014700 01  WS-CONTADORES.                                                       
014800     05 WS-SEC-PEDIDO         PIC 9(03) COMP VALUE ZERO.                  
014900     05 WS-CANT-PRODUCTOS     PIC 9(05) COMP VALUE ZERO.                  
015000     05 WS-CANT-RENGLONES     PIC 9(03) COMP VALUE ZERO.                  
015100     05 FILLER                PIC X(04).                                  
015200*                       NUMERO DE PEDIDO PROVISORIO: AAMMDD (DE LA        
015300*                       FECHA DE HOY) + SECUENCIA DE 3 DIGITOS DE LA      
015400*                       CORRIDA - SOLO PARA ATAR CABECERA Y               
015500*                       RENGLONES ENTRE SI (Y2K-0009).                    
015600 01  WS-ID-PEDIDO-GEN         PIC 9(09).                                  
015700 01  WS-ID-PEDIDO-GEN-R REDEFINES WS-ID-PEDIDO-GEN.                       
015800     05 WS-IPG-FECHA          PIC 9(06).                                  
015900     05 WS-IPG-SEC            PIC 9(03).                                  
016000 01  WS-TABLA-PRODUCTOS.                                                  
016100     05 WS-PRODUCTO OCCURS 2000 TIMES INDEXED BY WS-IXD.                  
016200        10 WS-D-ID-PRODUCTO   PIC 9(09).                                  
016300        10 WS-D-PRECIO        PIC S9(09)V99 COMP-3.                       
016400        10 WS-D-CATEGORIA     PIC X(40).                                  
016500        10 WS-D-MARCA         PIC X(40).                                  
016600        10 WS-D-STOCK         PIC 9(07).                                  
016700        10 FILLER             PIC X(04).                                  
016800 01  WS-TABLA-RENGLONES.                                                  
016900     05 WS-RENGLON OCCURS 50 TIMES INDEXED BY WS-IXL.                     
017000        10 WS-L-ID-PRODUCTO   PIC 9(09).                                  
017100        10 WS-L-CANTIDAD      PIC 9(05).                                  
017200        10 WS-L-PRECIO-UNIT   PIC S9(09)V99 COMP-3.                       
017300        10 WS-L-TOTAL-RENGLON PIC S9(09)V99 COMP-3.                       
017400        10 FILLER             PIC X(04).                                  
017500 01  WS-PARAMETROS-USO.                                                   
017600     05 WS-PU-ID-USUARIO      PIC 9(09).                                  
017700     05 WS-PU-COD-PROMO       PIC X(20).                                  
017800     05 WS-PU-ID-PEDIDO       PIC 9(09).                                  
017900     05 WS-PU-IND-RESULTADO   PIC X(01).                                  
018000 PROCEDURE DIVISION.                                                      
018100*    PARRAFO DE ARRANQUE: INICIALIZA Y DESPUES POSTEA UN PEDIDO           
018200*    POR CADA CABECERA DE CARRITO HASTA FIN DE ARCHIVO.                   
018300 0000-PRINCIPAL.                                                          
018400     PERFORM 1000-INICIO                                                  
018500     PERFORM 2000-POSTEAR-UN-PEDIDO THRU 2000-EXIT                        
018600         UNTIL WS-FIN-CABECERAS                                           
018700     PERFORM 9000-FINAL                                                   
018800     STOP RUN                                                             
018900     .                                                                    
019000*    ABRE LOS SEIS ARCHIVOS (CUATRO DE ENTRADA, DOS DE PEDIDO DE          
019100*    SALIDA), VERIFICA LOS FILE STATUS DE APERTURA, PRECARGA EL           
019200*    MAESTRO DE PRODUCTOS EN MEMORIA Y DEJA LISTOS EL PRIMER              
019300*    RESULTADO DE TARIFACION, LA PRIMERA CABECERA Y EL PRIMER             
019400*    RENGLON DE CARRITO PARA EMPEZAR A POSTEAR.                           
019500 1000-INICIO.                                                             
019600     OPEN INPUT  PRICE-RESULT-FILE                                        
019700     OPEN INPUT  CART-HEADER-FILE                                         
019800     OPEN INPUT  CART-ITEM-FILE                                           
019900     OPEN INPUT  PRODUCT-FILE                                             
020000     OPEN OUTPUT ORDER-HEADER-FILE                                        
020100     OPEN OUTPUT ORDER-LINE-FILE                                          
020200     IF NOT WS-PRE-OK OR NOT WS-CAH-OK OR NOT WS-CAR-OK                   
020300             OR NOT WS-PRD-OK OR NOT WS-ORH-OK OR NOT WS-ORL-OK           
020400         GO TO 9900-ERROR-APERTURA                                        
020500     END-IF                                                               
020600     PERFORM 1500-CALCULAR-FECHA-HOY                                      
020700     MOVE ZERO TO WS-CANT-PRODUCTOS                                       
020800     READ PRODUCT-FILE                                                    
020900         AT END SET WS-PRD-FIN-ARCH TO TRUE                               
021000     END-READ                                                             
021100*        CARGA TODO EL MAESTRO DE PRODUCTOS EN MEMORIA - ES LA            
021200*        TABLA QUE SE VA A DESCONTAR DE STOCK Y REGRABAR AL FINAL.        
021300     PERFORM 1100-CARGAR-UN-PRODUCTO THRU 1100-EXIT                       
021400         UNTIL WS-PRD-FIN-ARCH                                            
021500     READ PRICE-RESULT-FILE                                               
021600         AT END SET WS-PRE-FIN-ARCH TO TRUE                               
021700     END-READ                                                             
021800     READ CART-HEADER-FILE                                                
021900         AT END SET WS-FIN-CABECERAS TO TRUE                              
022000     END-READ                                                             
022100     READ CART-ITEM-FILE                                                  
022200         AT END SET WS-FIN-RENGLONES TO TRUE                              
022300     END-READ                                                             
022400     .                                                                    
022500*    BAJA UN RENGLON DEL MAESTRO DE PRODUCTOS A LA TABLA                  
022600*    WS-TABLA-PRODUCTOS Y AVANZA LA LECTURA.                              
022700 1100-CARGAR-UN-PRODUCTO.                                                 
022800     ADD 1 TO WS-CANT-PRODUCTOS                                           
022900     SET WS-IXD TO WS-CANT-PRODUCTOS                                      
023000     MOVE PRD-ID-PRODUCTO TO WS-D-ID-PRODUCTO (WS-IXD)                    
023100     MOVE PRD-PRECIO      TO WS-D-PRECIO      (WS-IXD)                    
023200     MOVE PRD-CATEGORIA   TO WS-D-CATEGORIA   (WS-IXD)                    
023300     MOVE PRD-MARCA       TO WS-D-MARCA       (WS-IXD)                    
023400     MOVE PRD-STOCK       TO WS-D-STOCK       (WS-IXD)                    
023500     READ PRODUCT-FILE                                                    
023600         AT END SET WS-PRD-FIN-ARCH TO TRUE                               
023700     END-READ                                                             
023800     .                                                                    
023900 1100-EXIT.                                                               
024000     EXIT.                                                                
024100*    VENTANA DE SIGLO AGREGADA POR Y2K-0009: ARMA EL SIGLO DEL            
024200*    ANIO DE DOS DIGITOS PARA CCYYMMDD, USADO TAMBIEN EN LA               
024300*    FECHA DEL NUMERO DE PEDIDO PROVISORIO.                               
024400 1500-CALCULAR-FECHA-HOY.                                                 
024500     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
024600     IF WS-FS-ANIO2 < 50                                                  
024700         MOVE 2000 TO WS-FH-SIGLO-ANIO                                    
024800     ELSE                                                                 
024900         MOVE 1900 TO WS-FH-SIGLO-ANIO                                    
025000     END-IF                                                               
025100     ADD WS-FS-ANIO2  TO WS-FH-SIGLO-ANIO                                 
025200     MOVE WS-FS-MES   TO WS-FH-MES                                        
025300     MOVE WS-FS-DIA   TO WS-FH-DIA                                        
025400     .                                                                    
025500*    PRE-REGISTRO, CAH-REGISTRO Y LOS CAR-REGISTRO DEL CARRITO            
025600*    LLEGAN EN EL MISMO ORDEN (UN RESULTADO DE TARIFACION Y UNA           
025700*    CABECERA POR CARRITO); SE LEEN EN PARALELO, UNO POR CARRITO.         
025800*    CAMB-1207: SI FALTA STOCK EN CUALQUIER RENGLON, SE RECHAZA           
025900*    TODO EL CARRITO - NO SE POSTEA NADA NI SE TOCA EL STOCK.             
026000 2000-POSTEAR-UN-PEDIDO.                                                  
026100     MOVE ZERO TO WS-CANT-RENGLONES                                       
026200*        JUNTA TODOS LOS RENGLONES DE ESTE CARRITO EN LA TABLA            
026300*        WS-TABLA-RENGLONES ANTES DE VALIDAR NADA.                        
026400     PERFORM 2100-CARGAR-UN-RENGLON THRU 2100-EXIT                        
026500         UNTIL WS-FIN-RENGLONES                                           
026600            OR CAR-ID-CARRITO NOT = CAH-ID-CARRITO                        
026700     MOVE 'N' TO WS-SW-STOCK-INSUF                                        
026800*        VALIDA TODOS LOS RENGLONES CONTRA EL STOCK ANTES DE              
026900*        POSTEAR NINGUNO (TODO O NADA).                                   
027000     PERFORM 2500-VALIDAR-UN-RENGLON THRU 2500-EXIT                       
027100         VARYING WS-IXL FROM 1 BY 1                                       
027200         UNTIL WS-IXL > WS-CANT-RENGLONES                                 
027300            OR WS-STOCK-INSUFICIENTE                                      
027400     IF WS-STOCK-INSUFICIENTE                                             
027500         DISPLAY 'PRCPED01 - STOCK INSUFICIENTE - CARRITO RECHAZADO '     
027600             CAH-ID-CARRITO                                               
027700     ELSE                                                                 
027800         PERFORM 3000-CONFIRMAR-PEDIDO THRU 3000-EXIT                     
027900     END-IF                                                               
028000     READ PRICE-RESULT-FILE                                               
028100         AT END SET WS-PRE-FIN-ARCH TO TRUE                               
028200     END-READ                                                             
028300     READ CART-HEADER-FILE                                                
028400         AT END SET WS-FIN-CABECERAS TO TRUE                              
028500     END-READ                                                             
028600     .                                                                    
028700 2000-EXIT.                                                               
028800     EXIT.                                                                
028900*    BAJA UN RENGLON DEL CARRITO A LA TABLA WS-TABLA-RENGLONES;           
029000*    LA TABLA SOPORTA HASTA 50 RENGLONES POR CARRITO.                     
029100 2100-CARGAR-UN-RENGLON.                                                  
029200     IF WS-CANT-RENGLONES < 50                                            
029300         ADD 1 TO WS-CANT-RENGLONES                                       
029400         SET WS-IXL TO WS-CANT-RENGLONES                                  
029500         MOVE CAR-ID-PRODUCTO   TO WS-L-ID-PRODUCTO   (WS-IXL)            
029600         MOVE CAR-CANTIDAD      TO WS-L-CANTIDAD      (WS-IXL)            
029700         MOVE CAR-PRECIO-UNIT   TO WS-L-PRECIO-UNIT   (WS-IXL)            
029800         MOVE CAR-TOTAL-RENGLON TO WS-L-TOTAL-RENGLON (WS-IXL)            
029900     END-IF                                                               
030000     READ CART-ITEM-FILE                                                  
030100         AT END SET WS-FIN-RENGLONES TO TRUE                              
030200     END-READ                                                             
030300     .                                                                    
030400 2100-EXIT.                                                               
030500     EXIT.                                                                
030600*    VALIDA UN RENGLON CONTRA EL MAESTRO DE PRODUCTOS EN MEMORIA:         
030700*    EL PRODUCTO TIENE QUE EXISTIR Y TENER STOCK SUFICIENTE PARA          
030800*    LA CANTIDAD PEDIDA.                                                  
030900 2500-VALIDAR-UN-RENGLON.                                                 
031000     MOVE 'N' TO WS-SW-PRODUCTO-HALL                                      
031100     SET WS-IXD TO 1                                                      
031200     PERFORM 2600-BUSCAR-PRODUCTO THRU 2600-EXIT                          
031300         UNTIL WS-IXD > WS-CANT-PRODUCTOS                                 
031400            OR WS-PRODUCTO-HALLADO                                        
031500     IF NOT WS-PRODUCTO-HALLADO                                           
031600             OR WS-D-STOCK (WS-IXD) < WS-L-CANTIDAD (WS-IXL)              
031700         SET WS-STOCK-INSUFICIENTE TO TRUE                                
031800     END-IF                                                               
031900     .                                                                    
032000 2500-EXIT.                                                               
032100     EXIT.                                                                
032200*    BUSCA EN LA TABLA DE PRODUCTOS EL RENGLON CUYO ID CALCE CON          
032300*    EL DEL RENGLON DE CARRITO QUE SE ESTA VALIDANDO O POSTEANDO.         
032400 2600-BUSCAR-PRODUCTO.                                                    
032500     IF WS-D-ID-PRODUCTO (WS-IXD) = WS-L-ID-PRODUCTO (WS-IXL)             
032600         SET WS-PRODUCTO-HALLADO TO TRUE                                  
032700     ELSE                                                                 
032800         SET WS-IXD UP BY 1                                               
032900     END-IF                                                               
033000     .                                                                    
033100 2600-EXIT.                                                               
033200     EXIT.                                                                
033300*    GRABA LA CABECERA DE PEDIDO, POSTEA TODOS SUS RENGLONES Y,           
033400*    SI VINO UN CODIGO DE PROMOCION APLICADO, LLAMA A PRCUSO01            
033500*    PARA QUE DEJE CONSTANCIA DEL CANJE (CAMB-1351).                      
033600 3000-CONFIRMAR-PEDIDO.                                                   
033700*        NUMERO DE PEDIDO PROVISORIO: FECHA DE HOY + SECUENCIA DE         
033800*        LA CORRIDA (Y2K-0009) - SOLO PARA ATAR CABECERA Y                
033900*        RENGLONES ENTRE SI, NO ES EL NUMERO OFICIAL DEL PEDIDO.          
034000     ADD 1 TO WS-SEC-PEDIDO                                               
034100     MOVE WS-FECHA-HOY (3:6) TO WS-IPG-FECHA                              
034200     MOVE WS-SEC-PEDIDO      TO WS-IPG-SEC                                
034300     MOVE WS-ID-PEDIDO-GEN   TO ORH-ID-PEDIDO                             
034400     MOVE CAH-ID-CARRITO     TO ORH-ID-CARRITO                            
034500     MOVE PRE-TOTAL-ORIGINAL TO ORH-SUBTOTAL                              
034600     MOVE PRE-MONTO-DESCUENTO TO ORH-DESCUENTO                            
034700     MOVE PRE-TOTAL-FINAL    TO ORH-TOTAL                                 
034800     WRITE ORH-REGISTRO                                                   
034900     PERFORM 3500-POSTEAR-UN-RENGLON THRU 3500-EXIT                       
035000         VARYING WS-IXL FROM 1 BY 1                                       
035100         UNTIL WS-IXL > WS-CANT-RENGLONES                                 
035200*        SI PRCCAL01 DEJO UN CODIGO DE PROMOCION APLICADO EN EL           
035300*        RESULTADO DE TARIFACION, SE REGISTRA EL CANJE.                   
035400     IF PRE-COD-PROMO-APLIC NOT = SPACES                                  
035500         MOVE CAH-ID-USUARIO       TO WS-PU-ID-USUARIO                    
035600         MOVE PRE-COD-PROMO-APLIC  TO WS-PU-COD-PROMO                     
035700         MOVE WS-ID-PEDIDO-GEN     TO WS-PU-ID-PEDIDO                     
035800         CALL 'PRCUSO01' USING WS-PARAMETROS-USO                          
035900     END-IF                                                               
036000     .                                                                    
036100 3000-EXIT.                                                               
036200     EXIT.                                                                
036300*    GRABA UN RENGLON DE PEDIDO Y DESCUENTA LA CANTIDAD PEDIDA            
036400*    DEL STOCK EN MEMORIA DEL PRODUCTO CORRESPONDIENTE.                   
036500 3500-POSTEAR-UN-RENGLON.                                                 
036600     SET WS-IXD TO 1                                                      
036700     MOVE 'N' TO WS-SW-PRODUCTO-HALL                                      
036800     PERFORM 2600-BUSCAR-PRODUCTO THRU 2600-EXIT                          
036900         UNTIL WS-IXD > WS-CANT-PRODUCTOS                                 
037000            OR WS-PRODUCTO-HALLADO                                        
037100     SUBTRACT WS-L-CANTIDAD (WS-IXL) FROM WS-D-STOCK (WS-IXD)             
037200     MOVE WS-ID-PEDIDO-GEN       TO ORL-ID-PEDIDO                         
037300     MOVE WS-L-ID-PRODUCTO (WS-IXL)   TO ORL-ID-PRODUCTO                  
037400     MOVE WS-L-CANTIDAD (WS-IXL)      TO ORL-CANTIDAD                     
037500     MOVE WS-L-PRECIO-UNIT (WS-IXL)   TO ORL-PRECIO-UNIT                  
037600     MOVE WS-L-TOTAL-RENGLON (WS-IXL) TO ORL-TOTAL-RENGLON                
037700     WRITE ORL-REGISTRO                                                   
037800     .                                                                    
037900 3500-EXIT.                                                               
038000     EXIT.                                                                
038100*    EL MAESTRO DE PRODUCTOS SE REGRABA COMPLETO AL FINAL DE LA           
038200*    CORRIDA DESDE LA TABLA EN MEMORIA (CAMB-1624) - ES UNA TABLA         
038300*    CHICA DE REFERENCIA, NO HACE FALTA REGRABAR RENGLON POR              
038400*    RENGLON DURANTE LA CORRIDA.                                          
038500 9000-FINAL.                                                              
038600     CLOSE PRICE-RESULT-FILE                                              
038700     CLOSE CART-HEADER-FILE                                               
038800     CLOSE CART-ITEM-FILE                                                 
038900     CLOSE PRODUCT-FILE                                                   
039000     CLOSE ORDER-HEADER-FILE                                              
039100     CLOSE ORDER-LINE-FILE                                                
039200     OPEN OUTPUT PRODUCT-FILE                                             
039300     SET WS-IXD TO 1                                                      
039400     PERFORM 9100-REGRABAR-UN-PRODUCTO THRU 9100-EXIT                     
039500         UNTIL WS-IXD > WS-CANT-PRODUCTOS                                 
039600     CLOSE PRODUCT-FILE                                                   
039700     .                                                                    
039800*    REGRABA UN RENGLON DEL MAESTRO DE PRODUCTOS DESDE LA TABLA           
039900*    EN MEMORIA (CON EL STOCK YA DESCONTADO) Y AVANZA EL INDICE.          
040000 9100-REGRABAR-UN-PRODUCTO.                                               
040100     MOVE WS-D-ID-PRODUCTO (WS-IXD) TO PRD-ID-PRODUCTO                    
040200     MOVE WS-D-PRECIO      (WS-IXD) TO PRD-PRECIO                         
040300     MOVE WS-D-CATEGORIA   (WS-IXD) TO PRD-CATEGORIA                      
040400     MOVE WS-D-MARCA       (WS-IXD) TO PRD-MARCA                          
040500     MOVE WS-D-STOCK       (WS-IXD) TO PRD-STOCK                          
040600     WRITE PRD-REGISTRO                                                   
040700     SET WS-IXD UP BY 1                                                   
040800     .                                                                    
040900 9100-EXIT.                                                               
041000     EXIT.                                                                
041100*    CUALQUIER ARCHIVO QUE NO ABRIO EN '00' MUESTRA LOS SEIS              
041200*    FILE STATUS Y CORTA SIN GENERAR SALIDA.                              
041300 9900-ERROR-APERTURA.                                                     
041400     DISPLAY 'PRCPED01 - ERROR AL ABRIR ARCHIVOS - FIN ANORMAL'           
041500     DISPLAY 'PRE=' WS-STATUS-PRE ' CAH=' WS-STATUS-CAH                   
041600     DISPLAY 'CAR=' WS-STATUS-CAR ' PRD=' WS-STATUS-PRD                   
041700     DISPLAY 'ORH=' WS-STATUS-ORH ' ORL=' WS-STATUS-ORL                   
041800     STOP RUN                                                             
041900     .                                                                    
