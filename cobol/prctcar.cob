000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTCAR)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTCAR))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(CAR-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800*        DBCSDELIM(NO)                                           *00080000
000900*        COLSUFFIX(YES)                                          *00090000
001000* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00100000
001100******************************************************************00110000
001200                                                                  00120000
001300******************************************************************00130000
001400* COBOL DECLARATION FOR TABLE PRCTCAR                            *00140000
001500* RENGLON DE CARRITO DE COMPRA - MOTOR DE TARIFACION DINAMICA    *00150000
001600* LONGITUD DE REGISTRO.: 040 CARACTERES                          *00160000
001700* CLAVES                                                         *00170000
001800* ------> PRINCIPAL....: CAR-ID-CARRITO + CAR-SEC-RENGLON        *00180000
001900******************************************************************00190000
002000 01  CAR.                                                        00200000
002100*                       ID-CARRITO                                00210000
002200     10 CAR-ID-CARRITO        PIC 9(09).                          00220000
002300*                       SECUENCIA DEL RENGLON DENTRO DEL CARRITO   00230000
002400     10 CAR-SEC-RENGLON       PIC 9(03).                          00240000
002500*                       ID-PRODUCTO                                00250000
002600     10 CAR-ID-PRODUCTO       PIC 9(09).                          00260000
002700*                       PRECIO UNITARIO                            00270000
002800     10 CAR-PRECIO-UNIT       PIC S9(09)V99 USAGE COMP-3.         00280000
002900*                       CANTIDAD PEDIDA                            00290000
003000     10 CAR-CANTIDAD          PIC 9(05).                          00300000
003100*                       TOTAL DEL RENGLON ( PRECIO X CANTIDAD )    00310000
003200     10 CAR-TOTAL-RENGLON     PIC S9(09)V99 USAGE COMP-3.         00320000
003300     10 FILLER                PIC X(05).                          00330000
003400******************************************************************00340000
003500* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 5    *00350000
003600******************************************************************00360000
