000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PRCCAL02.                                                 
000300 AUTHOR.        R SANCHEZ.                                                
000400 INSTALLATION.  GERENCIA DE MEDIOS DE PAGO - SECTOR CUPONES.              
000500 DATE-WRITTEN.  04-02-1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      CONFIDENCIAL - USO INTERNO EXCLUSIVO DEL BANCO.           
000800*****************************************************************         
000900* PRCCAL02 - MEJOR PRECIO DE UN PRODUCTO CONTRA EL CATALOGO DE  *         
001000* PROMOCIONES VIGENTES.                                          *        
001100*                                                                *        
001200* PARA CADA PRODUCTO DEL MAESTRO, BUSCA LAS PROMOCIONES ACTIVAS *         
001300* QUE CALCEN POR RUBRO O POR MARCA Y CONSERVA EL PRECIO MAS     *         
001400* BAJO QUE CUALQUIERA DE ELLAS PRODUZCA.  NO TOCA STOCK NI      *         
001500* CARRITO; ES UNA CONSULTA DE VIDRIERA.                          *        
001600*****************************************************************         
001700* BITACORA DE MODIFICACIONES                                    *         
001800*****************************************************************         
001900* FECHA      PROGRAMADOR       PETICION   DESCRIPCION           *         
002000* ---------- ----------------- ---------- --------------------- *         
002100* 04-02-1989 R SANCHEZ         INICIAL    ALTA DEL PROGRAMA.    *         
002200* 11-19-1992 G PALLARES        CAMB-0589  SE AGREGA EL CALCE    *         
002300*                                          POR MARCA ADEMAS DE   *        
002400*                                          RUBRO (ANTES SOLO     *        
002500*                                          RUBRO).                *       
002600* 05-08-1994 G PALLARES        CAMB-0702  UNA PROMOCION QUE     *         
002700*                                          CALZA POR RUBRO Y POR *        
002800*                                          MARCA SE EVALUA DOS   *        
002900*                                          VECES, A PROPOSITO -  *        
003000*                                          NO DEDUPLICAR.         *       
003100* 09-30-1998 L FERRARI         Y2K-0006   VENTANA DE SIGLO PARA *         
003200*                                          ACCEPT FROM DATE.      *       
003300* 08-17-2001 M QUIROGA         CAMB-1205  DESCUENTO FIJO NUNCA   *        
003400*                                          DEJA EL PRECIO         *       
003500*                                          NEGATIVO (SE ACOTA A   *       
003600*                                          CERO).                 *       
003700*****************************************************************         
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-3090.                                               
004100 OBJECT-COMPUTER. IBM-3090.                                               
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS CLASE-NUMERICA   IS '0' THRU '9'                               
004500     UPSI-0 ON STATUS IS UPSI-0-ACTIVADO.                                 
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT PRODUCT-FILE       ASSIGN TO PRODFILE                         
004900            ORGANIZATION IS LINE SEQUENTIAL                               
005000            FILE STATUS IS WS-STATUS-PRD.                                 
005100     SELECT PROMOTION-FILE     ASSIGN TO PROMFILE                         
005200            ORGANIZATION IS LINE SEQUENTIAL                               
005300            FILE STATUS IS WS-STATUS-PRO.                                 
005400     SELECT BEST-PRICE-FILE    ASSIGN TO MEJORPRE                         
005500            ORGANIZATION IS LINE SEQUENTIAL                               
005600            FILE STATUS IS WS-STATUS-BMP.                                 
005700 DATA DIVISION.                                                           
005800 FILE SECTION.                                                            
005900 FD  PRODUCT-FILE                                                         
006000     LABEL RECORDS ARE STANDARD                                           
006100     RECORD CONTAINS 110 CHARACTERS.                                      
006200 01  PRD-REGISTRO.                                                        
006300     COPY PRCTPRD.                                                        
006400 FD  PROMOTION-FILE                                                       
006500     LABEL RECORDS ARE STANDARD                                           
006600     RECORD CONTAINS 220 CHARACTERS.                                      
006700 01  PRO-REGISTRO.                                                        
006800     COPY PRCTPRO.                                                        
006900 FD  BEST-PRICE-FILE                                                      
007000     LABEL RECORDS ARE STANDARD                                           
007100     RECORD CONTAINS 030 CHARACTERS.                                      
007200 01  BMP-REGISTRO.                                                        
007300*                       ID DEL PRODUCTO CONSULTADO                        
007400     05 BMP-ID-PRODUCTO        PIC 9(09).                                 
007500*                       MEJOR PRECIO HALLADO (O DE LISTA SI NINGUNA       
007600*                       PROMOCION MEJORA EL PRECIO)                       
007700     05 BMP-MEJOR-PRECIO       PIC S9(09)V99 USAGE COMP-3.                
007800     05 FILLER                 PIC X(15).                                 
007900 WORKING-STORAGE SECTION.                                                 
008000 01  WS-ESTADOS-ARCHIVO.                                                  
008100     05 WS-STATUS-PRD        PIC XX.                                      
008200        88 WS-PRD-OK               VALUE '00'.                            
008300        88 WS-PRD-FIN-ARCH         VALUE '10'.                            
008400     05 WS-STATUS-PRO        PIC XX.                                      
008500        88 WS-PRO-OK               VALUE '00'.                            
008600        88 WS-PRO-FIN-ARCH         VALUE '10'.                            
008700     05 WS-STATUS-BMP        PIC XX.                                      
008800        88 WS-BMP-OK               VALUE '00'.                            
008900     05 FILLER                PIC X(04).                                  
009000 01  WS-SWITCHES.                                                         
009100     05 WS-SW-FIN-PRODUCTOS  PIC X      VALUE 'N'.                        
009200        88 WS-FIN-PRODUCTOS              VALUE 'S'.                       
009300     05 FILLER                PIC X(04).                                  
009400 01  WS-FECHA-SISTEMA.                                                    
009500     05 WS-FS-ANIO2           PIC 99.                                     
009600     05 WS-FS-MES             PIC 99.                                     
009700     05 WS-FS-DIA             PIC 99.                                     
009800 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA                      
009900                             PIC 9(06).                                   
010000 01  WS-FECHA-HOY             PIC 9(08).                                  
010100 01  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.                               
010200     05 WS-FH-SIGLO-ANIO      PIC 9(04).                                  
010300     05 WS-FH-MES             PIC 9(02).                                  
010400     05 WS-FH-DIA             PIC 9(02).                                  
010500 01  WS-CONTADORES.                                                       
010600     05 WS-CANT-PROMOS        PIC 9(04) COMP VALUE ZERO.                  
010700     05 FILLER                PIC X(04).                                  
010800 01  WS-ACUMULADORES.                                                     
010900     05 WS-MEJOR-PRECIO       PIC S9(09)V99 COMP-3.                       
011000     05 WS-MEJOR-PRECIO-X REDEFINES WS-MEJOR-PRECIO                       
011100                             PIC X(06).                                   
011200     05 WS-PRECIO-CANDIDATO   PIC S9(09)V99 COMP-3.                       
011300     05 FILLER                PIC X(04).                                  
011400 01  WS-TABLA-PROMOS.                                                     
011500     05 WS-PROMO OCCURS 500 TIMES INDEXED BY WS-IXP.                      
011600        10 WS-P-ID-PROMOCION  PIC 9(09).                                  
011700        10 WS-P-CODIGO        PIC X(20).                                  
011800        10 WS-P-TIPO-DESC     PIC X(13).                                  
011900        10 WS-P-VALOR-DESC    PIC S9(09)V99 COMP-3.                       
012000        10 WS-P-IND-VIGENTE   PIC X(01).                                  
012100        10 WS-P-FECHA-DESDE   PIC 9(08).                                  
012200        10 WS-P-FECHA-HASTA   PIC 9(08).                                  
012300        10 WS-P-CATEGORIA     PIC X(40).                                  
012400        10 WS-P-MARCA         PIC X(40).                                  
012500        10 FILLER             PIC X(04).                                  
012600 PROCEDURE DIVISION.                                                      
012700*    PARRAFO DE ARRANQUE: INICIALIZA Y DESPUES RECORRE EL                 
012800*    MAESTRO DE PRODUCTOS UNO POR UNO, CALCULANDO EL MEJOR                
012900*    PRECIO DE VIDRIERA DE CADA UNO EN 2000-PROCESAR-PRODUCTO.            
013000 0000-PRINCIPAL.                                                          
013100     PERFORM 1000-INICIO                                                  
013200     PERFORM 2000-PROCESAR-PRODUCTO THRU 2000-EXIT                        
013300         UNTIL WS-FIN-PRODUCTOS                                           
013400     PERFORM 9000-FINAL                                                   
013500     STOP RUN                                                             
013600     .                                                                    
013700*    ABRE LOS TRES ARCHIVOS, VERIFICA LOS FILE STATUS DE                  
013800*    APERTURA, PRECARGA LA TABLA DE PROMOCIONES EN MEMORIA Y DEJA         
013900*    LISTO EL PRIMER PRODUCTO PARA PROCESAR.                              
014000 1000-INICIO.                                                             
014100     OPEN INPUT  PRODUCT-FILE                                             
014200     OPEN INPUT  PROMOTION-FILE                                           
014300     OPEN OUTPUT BEST-PRICE-FILE                                          
014400     IF NOT WS-PRD-OK OR NOT WS-PRO-OK OR NOT WS-BMP-OK                   
014500         GO TO 9900-ERROR-APERTURA                                        
014600     END-IF                                                               
014700     PERFORM 1500-CALCULAR-FECHA-HOY                                      
014800     MOVE ZERO TO WS-CANT-PROMOS                                          
014900     READ PROMOTION-FILE                                                  
015000         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
015100     END-READ                                                             
015200*        CARGA TODA LA TABLA DE PROMOCIONES EN MEMORIA.                   
015300     PERFORM 1200-CARGAR-UNA-PROMO THRU 1200-EXIT                         
015400         UNTIL WS-PRO-FIN-ARCH                                            
015500     READ PRODUCT-FILE                                                    
015600         AT END SET WS-FIN-PRODUCTOS TO TRUE                              
015700     END-READ                                                             
015800     .                                                                    
015900*    BAJA UN RENGLON DEL ARCHIVO DE PROMOCIONES A LA TABLA                
016000*    WS-TABLA-PROMOS Y AVANZA LA LECTURA.                                 
016100 1200-CARGAR-UNA-PROMO.                                                   
016200     ADD 1 TO WS-CANT-PROMOS                                              
016300     SET WS-IXP TO WS-CANT-PROMOS                                         
016400*        CLAVE, TIPO Y VALOR DEL DESCUENTO DE LA PROMOCION.               
016500     MOVE PRO-ID-PROMOCION TO WS-P-ID-PROMOCION (WS-IXP)                  
016600     MOVE PRO-CODIGO       TO WS-P-CODIGO   (WS-IXP)                      
016700     MOVE PRO-TIPO-DESC    TO WS-P-TIPO-DESC (WS-IXP)                     
016800     MOVE PRO-VALOR-DESC   TO WS-P-VALOR-DESC (WS-IXP)                    
016900*        VIGENCIA Y VENTANA DE FECHAS.                                    
017000     MOVE PRO-IND-VIGENTE  TO WS-P-IND-VIGENTE (WS-IXP)                   
017100     MOVE PRO-FECHA-DESDE  TO WS-P-FECHA-DESDE (WS-IXP)                   
017200     MOVE PRO-FECHA-HASTA  TO WS-P-FECHA-HASTA (WS-IXP)                   
017300*        RUBRO Y MARCA A LOS QUE APLICA (CAMB-0589); EN BLANCO            
017400*        SIGNIFICA QUE APLICA A CUALQUIERA.                               
017500     MOVE PRO-CATEGORIA    TO WS-P-CATEGORIA (WS-IXP)                     
017600     MOVE PRO-MARCA        TO WS-P-MARCA (WS-IXP)                         
017700     READ PROMOTION-FILE                                                  
017800         AT END SET WS-PRO-FIN-ARCH TO TRUE                               
017900     END-READ                                                             
018000     .                                                                    
018100 1200-EXIT.                                                               
018200     EXIT.                                                                
018300*    VENTANA DE SIGLO AGREGADA POR Y2K-0006: ARMA EL SIGLO DEL            
018400*    ANIO DE DOS DIGITOS QUE DEVUELVE ACCEPT FROM DATE.                   
018500 1500-CALCULAR-FECHA-HOY.                                                 
018600     ACCEPT WS-FECHA-SISTEMA FROM DATE                                    
018700     IF WS-FS-ANIO2 < 50                                                  
018800         MOVE 2000 TO WS-FH-SIGLO-ANIO                                    
018900     ELSE                                                                 
019000         MOVE 1900 TO WS-FH-SIGLO-ANIO                                    
019100     END-IF                                                               
019200     ADD WS-FS-ANIO2  TO WS-FH-SIGLO-ANIO                                 
019300     MOVE WS-FS-MES   TO WS-FH-MES                                        
019400     MOVE WS-FS-DIA   TO WS-FH-DIA                                        
019500     .                                                                    
019600*    PASADA 1: PROMOCIONES QUE CALZAN POR RUBRO.  PASADA 2:               
019700*    PROMOCIONES QUE CALZAN POR MARCA.  UNA PROMOCION QUE CALZA           
019800*    POR LAS DOS COSAS SE EVALUA EN LAS DOS PASADAS A PROPOSITO           
019900*    (CAMB-0702); NO SE DEDUPLICA.                                        
020000 2000-PROCESAR-PRODUCTO.                                                  
020100*        ARRANCA CON EL PRECIO DE LISTA COMO MEJOR PRECIO; SOLO           
020200*        BAJA SI ALGUNA PROMOCION LO MEJORA.                              
020300     MOVE PRD-ID-PRODUCTO TO BMP-ID-PRODUCTO                              
020400     MOVE PRD-PRECIO      TO WS-MEJOR-PRECIO                              
020500*        PASADA POR RUBRO.                                                
020600     PERFORM 3000-EVALUAR-POR-RUBRO THRU 3000-EXIT                        
020700         VARYING WS-IXP FROM 1 BY 1                                       
020800         UNTIL WS-IXP > WS-CANT-PROMOS                                    
020900*        PASADA POR MARCA (CAMB-0589/CAMB-0702 - VER BANNER).             
021000     PERFORM 3500-EVALUAR-POR-MARCA THRU 3500-EXIT                        
021100         VARYING WS-IXP FROM 1 BY 1                                       
021200         UNTIL WS-IXP > WS-CANT-PROMOS                                    
021300     MOVE WS-MEJOR-PRECIO TO BMP-MEJOR-PRECIO                             
021400     WRITE BMP-REGISTRO                                                   
021500     READ PRODUCT-FILE                                                    
021600         AT END SET WS-FIN-PRODUCTOS TO TRUE                              
021700     END-READ                                                             
021800     .                                                                    
021900 2000-EXIT.                                                               
022000     EXIT.                                                                
022100*    EVALUA UNA PROMOCION DE LA TABLA POR CALCE DE RUBRO.                 
022200 3000-EVALUAR-POR-RUBRO.                                                  
022300*        VIGENTE, RUBRO EN BLANCO O IGUAL AL DEL PRODUCTO, Y              
022400*        DENTRO DE VENTANA DE FECHAS.                                     
022500     IF WS-P-IND-VIGENTE (WS-IXP) = 'Y'                                   
022600             AND ( WS-P-CATEGORIA (WS-IXP) = SPACES                       
022700                OR WS-P-CATEGORIA (WS-IXP) = PRD-CATEGORIA )              
022800             AND ( WS-P-FECHA-DESDE (WS-IXP) = ZERO                       
022900                OR WS-FECHA-HOY NOT < WS-P-FECHA-DESDE (WS-IXP) )         
023000             AND ( WS-P-FECHA-HASTA (WS-IXP) = ZERO                       
023100                OR WS-FECHA-HOY NOT > WS-P-FECHA-HASTA (WS-IXP) )         
023200         PERFORM 3800-CALCULAR-PRECIO-PROMO THRU 3800-EXIT                
023300*            SOLO SE QUEDA CON EL CANDIDATO SI ES MEJOR (MAS              
023400*            BAJO) QUE EL MEJOR PRECIO ACUMULADO HASTA AHORA.             
023500         IF WS-PRECIO-CANDIDATO < WS-MEJOR-PRECIO                         
023600             MOVE WS-PRECIO-CANDIDATO TO WS-MEJOR-PRECIO                  
023700         END-IF                                                           
023800     END-IF                                                               
023900     .                                                                    
024000 3000-EXIT.                                                               
024100     EXIT.                                                                
024200*    EVALUA UNA PROMOCION DE LA TABLA POR CALCE DE MARCA; MISMA           
024300*    LOGICA QUE 3000-EVALUAR-POR-RUBRO PERO CONTRA PRD-MARCA.             
024400 3500-EVALUAR-POR-MARCA.                                                  
024500     IF WS-P-IND-VIGENTE (WS-IXP) = 'Y'                                   
024600             AND ( WS-P-MARCA (WS-IXP) = SPACES                           
024700                OR WS-P-MARCA (WS-IXP) = PRD-MARCA )                      
024800             AND ( WS-P-FECHA-DESDE (WS-IXP) = ZERO                       
024900                OR WS-FECHA-HOY NOT < WS-P-FECHA-DESDE (WS-IXP) )         
025000             AND ( WS-P-FECHA-HASTA (WS-IXP) = ZERO                       
025100                OR WS-FECHA-HOY NOT > WS-P-FECHA-HASTA (WS-IXP) )         
025200         PERFORM 3800-CALCULAR-PRECIO-PROMO THRU 3800-EXIT                
025300         IF WS-PRECIO-CANDIDATO < WS-MEJOR-PRECIO                         
025400             MOVE WS-PRECIO-CANDIDATO TO WS-MEJOR-PRECIO                  
025500         END-IF                                                           
025600     END-IF                                                               
025700     .                                                                    
025800 3500-EXIT.                                                               
025900     EXIT.                                                                
026000*    CAMB-1205: UN DESCUENTO FIJO MAYOR AL PRECIO DE LISTA NUNCA          
026100*    DEJA EL PRECIO CANDIDATO NEGATIVO.                                   
026200 3800-CALCULAR-PRECIO-PROMO.                                              
026300*        PERCENTAGE SE APLICA SOBRE EL PRECIO DE LISTA DEL                
026400*        PRODUCTO; CUALQUIER OTRO TIPO (FIXED_AMOUNT) SE RESTA            
026500*        DIRECTO, ACOTADO A CERO (CAMB-1205).                             
026600     IF WS-P-TIPO-DESC (WS-IXP) = 'PERCENTAGE   '                         
026700         COMPUTE WS-PRECIO-CANDIDATO ROUNDED =                            
026800             PRD-PRECIO -                                                 
026900             ( PRD-PRECIO * WS-P-VALOR-DESC (WS-IXP) / 100 )              
027000     ELSE                                                                 
027100         COMPUTE WS-PRECIO-CANDIDATO ROUNDED =                            
027200             PRD-PRECIO - WS-P-VALOR-DESC (WS-IXP)                        
027300         IF WS-PRECIO-CANDIDATO < ZERO                                    
027400             MOVE ZERO TO WS-PRECIO-CANDIDATO                             
027500         END-IF                                                           
027600     END-IF                                                               
027700     .                                                                    
027800 3800-EXIT.                                                               
027900     EXIT.                                                                
028000*    CIERRE NORMAL; LA TABLA DE PROMOCIONES ES DE SOLO LECTURA.           
028100 9000-FINAL.                                                              
028200     CLOSE PRODUCT-FILE                                                   
028300     CLOSE PROMOTION-FILE                                                 
028400     CLOSE BEST-PRICE-FILE                                                
028500     .                                                                    
028600*    CUALQUIER ARCHIVO QUE NO ABRIO EN '00' MUESTRA LOS TRES              
028700*    FILE STATUS Y CORTA SIN GENERAR SALIDA.                              
028800 9900-ERROR-APERTURA.                                                     
028900     DISPLAY 'PRCCAL02 - ERROR AL ABRIR ARCHIVOS - FIN ANORMAL'           
029000     DISPLAY 'PRD=' WS-STATUS-PRD ' PRO=' WS-STATUS-PRO                   
029100     DISPLAY 'BMP=' WS-STATUS-BMP                                         
029200     STOP RUN                                                             
029300     .                                                                    
