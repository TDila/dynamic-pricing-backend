000100******************************************************************00010000
000200* DCLGEN TABLE(PRCTUPU)                                          *00020000
000300*        LIBRARY(PRC.CTOCTAS.DCA(PRCTUPU))                       *00030000
000400*        ACTION(REPLACE)                                         *00040000
000500*        LANGUAGE(COBOL)                                         *00050000
000600*        NAMES(UPU-)                                              *00060000
000700*        QUOTE                                                   *00070000
000800* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *00080000
000900******************************************************************00090000
001000                                                                  00100000
001100******************************************************************00110000
001200* COBOL DECLARATION FOR TABLE PRCTUPU                            *00120000
001300* BITACORA DE CANJES DE PROMOCION POR USUARIO - TARIFACION       *00130000
001400* ARCHIVO SECUENCIAL DE SOLO-AGREGADO ( APPEND-ONLY ).           *00140000
001500* LONGITUD DE REGISTRO.: 040 CARACTERES                          *00150000
001600* CLAVES                                                         *00160000
001700* ------> PRINCIPAL....: UPU-ID-USUARIO + UPU-ID-PROMOCION       *00170000
001800******************************************************************00180000
001900 01  UPU.                                                        00190000
002000*                       ID DEL USUARIO COMPRADOR                  00200000
002100     10 UPU-ID-USUARIO        PIC 9(09).                          00210000
002200*                       ID DE LA PROMOCION CANJEADA                00220000
002300     10 UPU-ID-PROMOCION      PIC 9(09).                          00230000
002400*                       ID DEL PEDIDO AL QUE QUEDA ATADO EL CANJE  00240000
002500     10 UPU-ID-PEDIDO         PIC 9(09).                          00250000
002600*                       FECHA DEL CANJE ( CCYYMMDD )               00260000
002700     10 UPU-FECHA-CANJE       PIC 9(08).                          00270000
002800     10 FILLER                PIC X(06).                          00280000
002900******************************************************************00290000
003000* LA CANTIDAD DE COLUMNAS DESCRIPTAS EN ESTA DECLARACION ES 4    *00300000
003100******************************************************************00310000
